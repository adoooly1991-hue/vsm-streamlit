000100****************************************************************
000200*  PROGRAM USED TO PRINT THE CURRENT-STATE VSM REPORT:         *
000300*  VSMRPT RE-READS THE PROCESS-STEP FILE FOR THE DATA-BOX      *
000400*  SECTION (UP TO 10 STEPS), THEN READS THE STEP-TIMING FILE   *
000500*  WRITTEN BY VSMLEAD, THE WASTE-SCORE FILE WRITTEN BY         *
000600*  VSMWASTE, AND THE RUN-SUMMARY RECORD WRITTEN BY VSMLEAD -   *
000700*  ALL FOUR FILES SEQUENTIALLY, IN STEP ORDER, WITH NO SORT    *
000800*  AND NO KEYED ACCESS - AND PRINTS THE TITLE, DATA BOXES,     *
000900*  TIMING BREAKDOWN TABLE, WASTE SCORE TABLE AND KPI FOOTER.   *
001000****************************************************************
001100*----------------------------------------------------------------*
001200* Change log
001300*----------------------------------------------------------------*
001400* 1994-04-25 RJO IE-0100 Original coding - data boxes and timing table
001500* 1994-09-10 RJO IE-0116 Added the waste score table section
001600* 1995-03-02 DKM IE-0142 Widened WIP/CT box edits to 7 integer digits
001700* 1997-11-25 DKM IE-0178 PROCESS-TYPE box value now defaults to MANUAL
001800* 1999-01-08 RJO Y2K-014 Year 2000 review - no date fields, no change
001900*----------------------------------------------------------------*
002000       IDENTIFICATION DIVISION.
002100       PROGRAM-ID.    VSMRPT.
002200       AUTHOR.        R. OKAFOR.
002300       INSTALLATION.  MFG SYSTEMS - IE SUPPORT.
002400       DATE-WRITTEN.  04/25/94.
002500       DATE-COMPILED.
002600       SECURITY.      NON-CONFIDENTIAL.
002700
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER.   IBM-390.
003100       OBJECT-COMPUTER.   IBM-390.
003200       SPECIAL-NAMES.
003300           UPSI-0 IS RP-RERUN-SWITCH
003400               ON STATUS IS RP-RERUN-REQUESTED.
003500
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800
003900           SELECT VS-STEP-FILE ASSIGN TO UT-S-VSMSTEP.
004000           SELECT TM-TIMING-FILE ASSIGN TO UT-S-VSMTIME.
004100           SELECT SC-SCORE-FILE ASSIGN TO UT-S-VSMSCOR.
004200           SELECT SM-SUMMARY-FILE ASSIGN TO UT-S-VSMSUMM.
004300           SELECT RP-REPORT-FILE ASSIGN TO UT-S-VSMRPT.
004400
004500       DATA DIVISION.
004600
004700       FILE SECTION.
004800
004900       FD  VS-STEP-FILE
005000           RECORDING MODE IS F
005100           LABEL RECORDS ARE STANDARD
005200           RECORD CONTAINS 160 CHARACTERS
005300           BLOCK CONTAINS 0 RECORDS
005400           DATA RECORD IS VS-STEP-REC.
005500       COPY VSMSTEP.
005600
005700       FD  TM-TIMING-FILE
005800           RECORDING MODE IS F
005900           LABEL RECORDS ARE STANDARD
006000           RECORD CONTAINS 60 CHARACTERS
006100           BLOCK CONTAINS 0 RECORDS
006200           DATA RECORD IS TM-TIMING-REC.
006300       COPY VSMTIME.
006400
006500       FD  SC-SCORE-FILE
006600           RECORDING MODE IS F
006700           LABEL RECORDS ARE STANDARD
006800           RECORD CONTAINS 47 CHARACTERS
006900           BLOCK CONTAINS 0 RECORDS
007000           DATA RECORD IS SC-SCORE-REC.
007100       COPY VSMSCOR.
007200
007300       FD  SM-SUMMARY-FILE
007400           RECORDING MODE IS F
007500           LABEL RECORDS ARE STANDARD
007600           RECORD CONTAINS 41 CHARACTERS
007700           BLOCK CONTAINS 0 RECORDS
007800           DATA RECORD IS SM-SUMMARY-REC.
007900       COPY VSMSUMM.
008000
008100       FD  RP-REPORT-FILE
008200           RECORDING MODE IS F
008300           LABEL RECORDS ARE STANDARD
008400           RECORD CONTAINS 133 CHARACTERS
008500           BLOCK CONTAINS 0 RECORDS
008600           DATA RECORD IS RP-REPORT-LINE.
008700       01  RP-REPORT-LINE.
008800           05  RP-LINE-TEXT               PIC X(123).
008900           05  FILLER                     PIC X(010).
009000
009100       WORKING-STORAGE SECTION.
009200
009300       01  PROGRAM-INDICATOR-SWITCHES.
009400           05  WS-EOF-STEP-SW               PIC X(3)   VALUE 'NO '.
009500               88  EOF-STEP                             VALUE 'YES'.
009600           05  WS-EOF-TIMING-SW             PIC X(3)   VALUE 'NO '.
009700               88  EOF-TIMING                           VALUE 'YES'.
009800           05  WS-EOF-SCORE-SW              PIC X(3)   VALUE 'NO '.
009900               88  EOF-SCORE                            VALUE 'YES'.
010000           05  WS-EOF-SUMMARY-SW            PIC X(3)   VALUE 'NO '.
010100               88  EOF-SUMMARY                          VALUE 'YES'.
010200           05  FILLER                       PIC X(05).
010300
010400       01  WS-PROGRAM-STATUS-FIELDS.
010500           05  RP-PROGRAM-STATUS           PIC X(30)   VALUE SPACES.
010600           05  RP-STATUS-VIEW REDEFINES RP-PROGRAM-STATUS.
010700               10  RP-STATUS-CODE           PIC X(10).
010800               10  RP-STATUS-TEXT           PIC X(20).
010900           05  FILLER                       PIC X(05)  VALUE SPACES.
011000
011100*    LIMIT ON HOW MANY STEPS PRINT IN THE BOXED SECTION - THE
011200*    LAYOUT ONLY HAS ROOM FOR 10 BOXES PER IE-0100
011300       01  WS-RUN-PARMS.
011400           05  WS-MAX-BOX-STEPS      PIC S9(4)  COMP  VALUE +10.
011500           05  FILLER                PIC X(05)        VALUE SPACES.
011600
011700       01  WS-ACCUMULATORS.
011800*  FOR PROGRAM RECORD TRACKING
011900           05  WS-READ-STEP-CTR      PIC S9(4)  COMP  VALUE ZERO.
012000           05  WS-BOX-CTR            PIC S9(4)  COMP  VALUE ZERO.
012100           05  WS-READ-TIMING-CTR    PIC S9(4)  COMP  VALUE ZERO.
012200           05  WS-READ-SCORE-CTR     PIC S9(4)  COMP  VALUE ZERO.
012300           05  WS-LINES-WRITTEN-CTR  PIC S9(6)  COMP  VALUE ZERO.
012400           05  FILLER                PIC X(05)        VALUE SPACES.
012500
012600*    EDIT WORK FIELDS FOR THE DATA-BOX VALUE COLUMN - ONE SHARED
012700*    TIME/QTY EDIT (UP TO 7 INTEGER DIGITS) AND ONE SHARED WHOLE-
012800*    NUMBER EDIT, REUSED FOR EVERY FIELD IN 231- THRU 241-
012900       01  WS-BOX-EDIT-WORK.
013000           05  WS-BOX-EDIT-TIME      PIC ZZZZZZ9.99.
013100           05  WS-BOX-EDIT-INT       PIC ZZZZ9.
013200           05  FILLER                PIC X(05)        VALUE SPACES.
013300
013400*    DIAGNOSTIC TRACE WORK - EDITED VIEW OF THE STEP-TIMING CT-EFF
013500*    VALUE, USED WHEN 000-MAINLINE IS TRACED UNDER IE-0100'S TEST
013600*    DECK (SAME TECHNIQUE AS VSMCALC'S WC-DIAG-WORK)
013700       01  RP-TIMING-DIAG-WORK.
013800           05  RP-DIAG-CT-EFF-DISPLAY       PIC Z(6)9.99.
013900           05  RP-DIAG-CT-EFF-RAW REDEFINES RP-DIAG-CT-EFF-DISPLAY
014000                                            PIC X(10).
014100           05  FILLER                       PIC X(05)  VALUE SPACES.
014200
014300*    DIAGNOSTIC TRACE WORK - EDITED VIEW OF THE RUN'S BOTTLENECK
014400*    CT, SAME PURPOSE AS ABOVE BUT FOR THE KPI FOOTER
014500       01  RP-KPI-DIAG-WORK.
014600           05  RP-DIAG-BOTTLENECK-DISPLAY   PIC Z(6)9.99.
014700           05  RP-DIAG-BOTTLENECK-RAW REDEFINES
014800                                    RP-DIAG-BOTTLENECK-DISPLAY
014900                                            PIC X(10).
015000           05  FILLER                       PIC X(05)  VALUE SPACES.
015100*----------------------------------------------------------------*
015200* Report line layouts
015300*----------------------------------------------------------------*
015400       01  TL-TITLE-LINE.
015500           05  TL-TEXT               PIC X(40)
015600                          VALUE 'CURRENT-STATE VSM (DATA BOXES)'.
015700           05  FILLER                PIC X(93)   VALUE SPACES.
015800
015900       01  BL-BLANK-LINE.
016000           05  FILLER                PIC X(133)  VALUE SPACES.
016100
016200       01  DB-HEADER-LINE.
016300           05  DB-HDR-ID             PIC X(08).
016400           05  FILLER                PIC X(03)   VALUE ' - '.
016500           05  DB-HDR-NAME           PIC X(30).
016600           05  FILLER                PIC X(92)   VALUE SPACES.
016700
016800       01  DB-DATA-BOX-LINE.
016900           05  FILLER                PIC X(05)   VALUE SPACES.
017000           05  DB-LABEL              PIC X(28).
017100           05  FILLER                PIC X(03)   VALUE ' : '.
017200           05  DB-VALUE              PIC X(15).
017300           05  FILLER                PIC X(82)   VALUE SPACES.
017400
017500       01  TB-HEADER-LINE.
017600           05  FILLER                PIC X(05)   VALUE SPACES.
017700           05  FILLER                PIC X(10)   VALUE 'PROCESS ID'.
017800           05  FILLER                PIC X(05)   VALUE SPACES.
017900           05  FILLER                PIC X(10)   VALUE 'CT-EFF-SEC'.
018000           05  FILLER                PIC X(05)   VALUE SPACES.
018100           05  FILLER                PIC X(11)   VALUE 'WAITING-SEC'.
018200           05  FILLER                PIC X(05)   VALUE SPACES.
018300           05  FILLER                PIC X(10)   VALUE 'REWORK-SEC'.
018400           05  FILLER                PIC X(05)   VALUE SPACES.
018500           05  FILLER                PIC X(09)   VALUE 'TOTAL-SEC'.
018600           05  FILLER                PIC X(58)   VALUE SPACES.
018700
018800       01  TB-DETAIL-LINE.
018900           05  FILLER                PIC X(05)   VALUE SPACES.
019000           05  TB-PROCESS-ID         PIC X(08).
019100           05  FILLER                PIC X(07)   VALUE SPACES.
019200           05  TB-CT-EFF             PIC ZZZZZZ9.99.
019300           05  FILLER                PIC X(04)   VALUE SPACES.
019400           05  TB-WAITING            PIC ZZZZZZZZ9.99.
019500           05  FILLER                PIC X(03)   VALUE SPACES.
019600           05  TB-REWORK             PIC ZZZZZZ9.99.
019700           05  FILLER                PIC X(04)   VALUE SPACES.
019800           05  TB-TOTAL              PIC ZZZZZZZZ9.99.
019900           05  FILLER                PIC X(58)   VALUE SPACES.
020000
020100       01  WS-HEADER-LINE.
020200           05  FILLER                PIC X(05)   VALUE SPACES.
020300           05  FILLER                PIC X(10)   VALUE 'PROCESS ID'.
020400           05  FILLER                PIC X(05)   VALUE SPACES.
020500           05  FILLER                PIC X(20)   VALUE 'WASTE NAME'.
020600           05  FILLER                PIC X(05)   VALUE SPACES.
020700           05  FILLER                PIC X(05)   VALUE 'SCORE'.
020800           05  FILLER                PIC X(05)   VALUE SPACES.
020900           05  FILLER                PIC X(10)   VALUE 'CONFIDENCE'.
021000           05  FILLER                PIC X(68)   VALUE SPACES.
021100
021200       01  WS-DETAIL-LINE.
021300           05  FILLER                PIC X(05)   VALUE SPACES.
021400           05  WD-PROCESS-ID         PIC X(08).
021500           05  FILLER                PIC X(07)   VALUE SPACES.
021600           05  WD-WASTE-NAME         PIC X(20).
021700           05  FILLER                PIC X(05)   VALUE SPACES.
021800           05  WD-SCORE              PIC 9.99.
021900           05  FILLER                PIC X(06)   VALUE SPACES.
022000           05  WD-CONFIDENCE         PIC X(06).
022100           05  FILLER                PIC X(72)   VALUE SPACES.
022200
022300       01  KP-LEAD-TIME-LINE.
022400           05  FILLER                PIC X(20)
022500                          VALUE 'TOTAL LEAD TIME: '.
022600           05  KP-HHMMSS             PIC X(11).
022700           05  FILLER                PIC X(102)  VALUE SPACES.
022800
022900       01  KP-BOTTLENECK-LINE.
023000           05  FILLER                PIC X(24)
023100                          VALUE 'CT BOTTLENECK (SEC): '.
023200           05  KP-BOTTLENECK         PIC ZZZZZZ9.99.
023300           05  FILLER                PIC X(99)   VALUE SPACES.
023400
023500       01  DISPLAY-LINE.
023600           05  DISP-MESSAGE          PIC X(45).
023700           05  DISP-VALUE            PIC ZZZ9.
023800           05  FILLER                PIC X(05)   VALUE SPACES.
023900*----------------------------------------------------------------*
024000       PROCEDURE DIVISION.
024100
024200       000-MAINLINE SECTION.
024300
024400           OPEN INPUT  VS-STEP-FILE
024500                       TM-TIMING-FILE
024600                       SC-SCORE-FILE
024700                       SM-SUMMARY-FILE
024800                OUTPUT RP-REPORT-FILE.
024900           PERFORM 100-INITIALIZE-RUN     THRU 100-EXIT.
025000           PERFORM 150-WRITE-TITLE-LINE   THRU 150-EXIT.
025100           PERFORM 200-DATA-BOX-SECTION   THRU 200-EXIT.
025200           PERFORM 300-TIMING-BREAKDOWN-SECTION THRU 300-EXIT.
025300           PERFORM 400-WASTE-SCORE-SECTION THRU 400-EXIT.
025400           PERFORM 500-KPI-FOOTER-SECTION THRU 500-EXIT.
025500           PERFORM 550-DISPLAY-PROG-DIAG  THRU 550-EXIT.
025600           CLOSE VS-STEP-FILE
025700                 TM-TIMING-FILE
025800                 SC-SCORE-FILE
025900                 SM-SUMMARY-FILE
026000                 RP-REPORT-FILE.
026100           MOVE ZERO TO RETURN-CODE.
026200           GOBACK.
026300
026400       100-INITIALIZE-RUN.
026500
026600           MOVE 'VSMRPT STARTED' TO RP-PROGRAM-STATUS.
026700           MOVE ZERO TO WS-READ-STEP-CTR
026800                        WS-BOX-CTR
026900                        WS-READ-TIMING-CTR
027000                        WS-READ-SCORE-CTR
027100                        WS-LINES-WRITTEN-CTR.
027200
027300       100-EXIT.
027400           EXIT.
027500
027600       150-WRITE-TITLE-LINE.
027700
027800           WRITE RP-REPORT-LINE FROM TL-TITLE-LINE.
027900           ADD 1 TO WS-LINES-WRITTEN-CTR.
028000           WRITE RP-REPORT-LINE FROM BL-BLANK-LINE.
028100           ADD 1 TO WS-LINES-WRITTEN-CTR.
028200
028300       150-EXIT.
028400           EXIT.
028500*----------------------------------------------------------------*
028600*  DATA-BOX SECTION - ONE HEADER LINE AND 11 FIELD LINES PER
028700*  STEP, CAPPED AT WS-MAX-BOX-STEPS PER IE-0100.  THE FILE IS
028800*  STILL READ TO EOF SO THE REMAINING SECTIONS SEE A CLEAN OPEN
028900*  STEP FILE FOR THEIR OWN COUNTS.
029000*----------------------------------------------------------------*
029100       200-DATA-BOX-SECTION.
029200
029300           PERFORM 800-READ-STEP-RECORD THRU 800-EXIT.
029400           PERFORM 210-PROCESS-ONE-BOX-STEP THRU 210-EXIT
029500               UNTIL EOF-STEP.
029600
029700       200-EXIT.
029800           EXIT.
029900
030000       210-PROCESS-ONE-BOX-STEP.
030100
030200           IF WS-BOX-CTR < WS-MAX-BOX-STEPS
030300               ADD 1 TO WS-BOX-CTR
030400               PERFORM 220-WRITE-BOX-HEADER THRU 220-EXIT
030500               PERFORM 230-WRITE-BOX-FIELDS THRU 230-EXIT
030600           END-IF.
030700           PERFORM 800-READ-STEP-RECORD THRU 800-EXIT.
030800
030900       210-EXIT.
031000           EXIT.
031100
031200       220-WRITE-BOX-HEADER.
031300
031400           MOVE SPACES         TO DB-HEADER-LINE.
031500           MOVE VS-PROCESS-ID   TO DB-HDR-ID.
031600           MOVE VS-PROCESS-NAME TO DB-HDR-NAME.
031700           WRITE RP-REPORT-LINE FROM DB-HEADER-LINE.
031800           ADD 1 TO WS-LINES-WRITTEN-CTR.
031900
032000       220-EXIT.
032100           EXIT.
032200
032300       230-WRITE-BOX-FIELDS.
032400
032500           PERFORM 231-WRITE-BOX-CYCLE-TIME  THRU 231-EXIT.
032600           PERFORM 232-WRITE-BOX-PROCESS-TYPE THRU 232-EXIT.
032700           PERFORM 233-WRITE-BOX-DOWNTIME-PCT THRU 233-EXIT.
032800           PERFORM 234-WRITE-BOX-DEFECT-PCT  THRU 234-EXIT.
032900           PERFORM 235-WRITE-BOX-SAFETY      THRU 235-EXIT.
033000           PERFORM 236-WRITE-BOX-REWORK-PCT  THRU 236-EXIT.
033100           PERFORM 237-WRITE-BOX-WIP         THRU 237-EXIT.
033200           PERFORM 238-WRITE-BOX-PUSH-PULL   THRU 238-EXIT.
033300           PERFORM 239-WRITE-BOX-CO-FREQ     THRU 239-EXIT.
033400           PERFORM 240-WRITE-BOX-CO-TIME     THRU 240-EXIT.
033500           PERFORM 241-WRITE-BOX-OPERATORS   THRU 241-EXIT.
033600           WRITE RP-REPORT-LINE FROM BL-BLANK-LINE.
033700           ADD 1 TO WS-LINES-WRITTEN-CTR.
033800
033900       230-EXIT.
034000           EXIT.
034100
034200*    THE 11 BOX FIELDS ARE EACH THEIR OWN PARAGRAPH SINCE EACH
034300*    ONE PRINTS ITS OWN LINE - UNLIKE VSMLEAD'S 212- WHICH EDITS
034400*    SEVERAL FIELDS BEFORE ANYTHING IS WRITTEN
034500       231-WRITE-BOX-CYCLE-TIME.
034600
034700           MOVE SPACES TO DB-DATA-BOX-LINE.
034800           MOVE 'CYCLE TIME (SEC)' TO DB-LABEL.
034900           IF VS-CT-SEC-X = SPACES
035000               MOVE SPACES TO DB-VALUE
035100           ELSE
035200               MOVE VS-CT-SEC-N TO WS-BOX-EDIT-TIME
035300               MOVE WS-BOX-EDIT-TIME TO DB-VALUE
035400           END-IF.
035500           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
035600           ADD 1 TO WS-LINES-WRITTEN-CTR.
035700
035800       231-EXIT.
035900           EXIT.
036000
036100       232-WRITE-BOX-PROCESS-TYPE.
036200
036300           MOVE SPACES TO DB-DATA-BOX-LINE.
036400           MOVE 'PROCESS TYPE' TO DB-LABEL.
036500           IF VS-PROCESS-TYPE = SPACES
036600               MOVE 'MANUAL' TO DB-VALUE
036700           ELSE
036800               MOVE VS-PROCESS-TYPE TO DB-VALUE
036900           END-IF.
037000           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
037100           ADD 1 TO WS-LINES-WRITTEN-CTR.
037200
037300       232-EXIT.
037400           EXIT.
037500
037600       233-WRITE-BOX-DOWNTIME-PCT.
037700
037800           MOVE SPACES TO DB-DATA-BOX-LINE.
037900           MOVE 'UNPLANNED DOWNTIME (%)' TO DB-LABEL.
038000           IF VS-DOWNTIME-PCT-X = SPACES
038100               MOVE SPACES TO DB-VALUE
038200           ELSE
038300               MOVE VS-DOWNTIME-PCT-N TO WS-BOX-EDIT-TIME
038400               MOVE WS-BOX-EDIT-TIME TO DB-VALUE
038500           END-IF.
038600           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
038700           ADD 1 TO WS-LINES-WRITTEN-CTR.
038800
038900       233-EXIT.
039000           EXIT.
039100
039200       234-WRITE-BOX-DEFECT-PCT.
039300
039400           MOVE SPACES TO DB-DATA-BOX-LINE.
039500           MOVE '% DEFECTS' TO DB-LABEL.
039600           IF VS-DEFECT-PCT-X = SPACES
039700               MOVE SPACES TO DB-VALUE
039800           ELSE
039900               MOVE VS-DEFECT-PCT-N TO WS-BOX-EDIT-TIME
040000               MOVE WS-BOX-EDIT-TIME TO DB-VALUE
040100           END-IF.
040200           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
040300           ADD 1 TO WS-LINES-WRITTEN-CTR.
040400
040500       234-EXIT.
040600           EXIT.
040700
040800       235-WRITE-BOX-SAFETY.
040900
041000           MOVE SPACES TO DB-DATA-BOX-LINE.
041100           MOVE 'N. SAFETY ISSUES' TO DB-LABEL.
041200           IF VS-SAFETY-INCIDENTS-X = SPACES
041300               MOVE SPACES TO DB-VALUE
041400           ELSE
041500               MOVE VS-SAFETY-INCIDENTS-N TO WS-BOX-EDIT-INT
041600               MOVE WS-BOX-EDIT-INT TO DB-VALUE
041700           END-IF.
041800           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
041900           ADD 1 TO WS-LINES-WRITTEN-CTR.
042000
042100       235-EXIT.
042200           EXIT.
042300
042400       236-WRITE-BOX-REWORK-PCT.
042500
042600           MOVE SPACES TO DB-DATA-BOX-LINE.
042700           MOVE '% REWORK RATE' TO DB-LABEL.
042800           IF VS-REWORK-PCT-X = SPACES
042900               MOVE SPACES TO DB-VALUE
043000           ELSE
043100               MOVE VS-REWORK-PCT-N TO WS-BOX-EDIT-TIME
043200               MOVE WS-BOX-EDIT-TIME TO DB-VALUE
043300           END-IF.
043400           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
043500           ADD 1 TO WS-LINES-WRITTEN-CTR.
043600
043700       236-EXIT.
043800           EXIT.
043900
044000       237-WRITE-BOX-WIP.
044100
044200           MOVE SPACES TO DB-DATA-BOX-LINE.
044300           MOVE 'WIP (UNITS)' TO DB-LABEL.
044400           IF VS-WIP-IN-UNITS-X = SPACES
044500               MOVE SPACES TO DB-VALUE
044600           ELSE
044700               MOVE VS-WIP-IN-UNITS-N TO WS-BOX-EDIT-TIME
044800               MOVE WS-BOX-EDIT-TIME TO DB-VALUE
044900           END-IF.
045000           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
045100           ADD 1 TO WS-LINES-WRITTEN-CTR.
045200
045300       237-EXIT.
045400           EXIT.
045500
045600       238-WRITE-BOX-PUSH-PULL.
045700
045800           MOVE SPACES TO DB-DATA-BOX-LINE.
045900           MOVE 'PUSH / PULL' TO DB-LABEL.
046000           IF VS-PUSH-PULL = SPACES
046100               MOVE SPACES TO DB-VALUE
046200           ELSE
046300               MOVE VS-PUSH-PULL TO DB-VALUE
046400           END-IF.
046500           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
046600           ADD 1 TO WS-LINES-WRITTEN-CTR.
046700
046800       238-EXIT.
046900           EXIT.
047000
047100       239-WRITE-BOX-CO-FREQ.
047200
047300           MOVE SPACES TO DB-DATA-BOX-LINE.
047400           MOVE 'CHANGEOVER FREQ/SHIFT' TO DB-LABEL.
047500           IF VS-CO-FREQ-PER-SHIFT-X = SPACES
047600               MOVE SPACES TO DB-VALUE
047700           ELSE
047800               MOVE VS-CO-FREQ-PER-SHIFT-N TO WS-BOX-EDIT-TIME
047900               MOVE WS-BOX-EDIT-TIME TO DB-VALUE
048000           END-IF.
048100           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
048200           ADD 1 TO WS-LINES-WRITTEN-CTR.
048300
048400       239-EXIT.
048500           EXIT.
048600
048700       240-WRITE-BOX-CO-TIME.
048800
048900           MOVE SPACES TO DB-DATA-BOX-LINE.
049000           MOVE 'CHANGEOVER TIME (MIN)' TO DB-LABEL.
049100           IF VS-CO-TIME-MIN-X = SPACES
049200               MOVE SPACES TO DB-VALUE
049300           ELSE
049400               MOVE VS-CO-TIME-MIN-N TO WS-BOX-EDIT-TIME
049500               MOVE WS-BOX-EDIT-TIME TO DB-VALUE
049600           END-IF.
049700           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
049800           ADD 1 TO WS-LINES-WRITTEN-CTR.
049900
050000       240-EXIT.
050100           EXIT.
050200
050300       241-WRITE-BOX-OPERATORS.
050400
050500           MOVE SPACES TO DB-DATA-BOX-LINE.
050600           MOVE 'N. OPERATORS' TO DB-LABEL.
050700           IF VS-OPERATORS-X = SPACES
050800               MOVE SPACES TO DB-VALUE
050900           ELSE
051000               MOVE VS-OPERATORS-N TO WS-BOX-EDIT-INT
051100               MOVE WS-BOX-EDIT-INT TO DB-VALUE
051200           END-IF.
051300           WRITE RP-REPORT-LINE FROM DB-DATA-BOX-LINE.
051400           ADD 1 TO WS-LINES-WRITTEN-CTR.
051500
051600       241-EXIT.
051700           EXIT.
051800*----------------------------------------------------------------*
051900*  TIMING BREAKDOWN SECTION - ONE LINE PER STEP-TIMING RECORD,
052000*  READ SEQUENTIALLY IN THE ORDER VSMLEAD WROTE THEM
052100*----------------------------------------------------------------*
052200       300-TIMING-BREAKDOWN-SECTION.
052300
052400           WRITE RP-REPORT-LINE FROM TB-HEADER-LINE.
052500           ADD 1 TO WS-LINES-WRITTEN-CTR.
052600           PERFORM 830-READ-TIMING-RECORD THRU 830-EXIT.
052700           PERFORM 310-WRITE-TIMING-DETAIL THRU 310-EXIT
052800               UNTIL EOF-TIMING.
052900           WRITE RP-REPORT-LINE FROM BL-BLANK-LINE.
053000           ADD 1 TO WS-LINES-WRITTEN-CTR.
053100
053200       300-EXIT.
053300           EXIT.
053400
053500       310-WRITE-TIMING-DETAIL.
053600
053700           MOVE SPACES TO TB-DETAIL-LINE.
053800           MOVE TM-PROCESS-ID  TO TB-PROCESS-ID.
053900           MOVE TM-CT-EFF-SEC  TO TB-CT-EFF.
054000           MOVE TM-WAITING-SEC TO TB-WAITING.
054100           MOVE TM-REWORK-SEC  TO TB-REWORK.
054200           MOVE TM-TOTAL-SEC   TO TB-TOTAL.
054300           IF RP-RERUN-REQUESTED
054400               MOVE TM-CT-EFF-SEC TO RP-DIAG-CT-EFF-DISPLAY
054500               DISPLAY 'CT-EFF TRACE: ' RP-DIAG-CT-EFF-RAW
054600           END-IF.
054700           WRITE RP-REPORT-LINE FROM TB-DETAIL-LINE.
054800           ADD 1 TO WS-LINES-WRITTEN-CTR.
054900           PERFORM 830-READ-TIMING-RECORD THRU 830-EXIT.
055000
055100       310-EXIT.
055200           EXIT.
055300*----------------------------------------------------------------*
055400*  WASTE SCORE SECTION - ONE LINE PER (STEP, WASTE) RECORD, READ
055500*  SEQUENTIALLY IN THE ORDER VSMWASTE WROTE THEM
055600*----------------------------------------------------------------*
055700       400-WASTE-SCORE-SECTION.
055800
055900           WRITE RP-REPORT-LINE FROM WS-HEADER-LINE.
056000           ADD 1 TO WS-LINES-WRITTEN-CTR.
056100           PERFORM 840-READ-SCORE-RECORD THRU 840-EXIT.
056200           PERFORM 410-WRITE-SCORE-DETAIL THRU 410-EXIT
056300               UNTIL EOF-SCORE.
056400           WRITE RP-REPORT-LINE FROM BL-BLANK-LINE.
056500           ADD 1 TO WS-LINES-WRITTEN-CTR.
056600
056700       400-EXIT.
056800           EXIT.
056900
057000       410-WRITE-SCORE-DETAIL.
057100
057200           MOVE SPACES TO WS-DETAIL-LINE.
057300           MOVE SC-PROCESS-ID  TO WD-PROCESS-ID.
057400           MOVE SC-WASTE-NAME  TO WD-WASTE-NAME.
057500           MOVE SC-SCORE       TO WD-SCORE.
057600           MOVE SC-CONFIDENCE  TO WD-CONFIDENCE.
057700           WRITE RP-REPORT-LINE FROM WS-DETAIL-LINE.
057800           ADD 1 TO WS-LINES-WRITTEN-CTR.
057900           PERFORM 840-READ-SCORE-RECORD THRU 840-EXIT.
058000
058100       410-EXIT.
058200           EXIT.
058300*----------------------------------------------------------------*
058400*  KPI FOOTER SECTION - R13, ONE RUN-SUMMARY RECORD.  THE
058500*  HH:MM:SS FIELD ARRIVES ALREADY FORMATTED FROM VSMLEAD'S OWN
058600*  520-FORMAT-HHMMSS, SO IT IS ONLY COPIED HERE, NOT RECOMPUTED
058700*----------------------------------------------------------------*
058800       500-KPI-FOOTER-SECTION.
058900
059000           PERFORM 850-READ-SUMMARY-RECORD THRU 850-EXIT.
059100           IF EOF-SUMMARY
059200               INITIALIZE SM-SUMMARY-REC
059300               MOVE '00000:00:00' TO SM-LEAD-TIME-HHMMSS
059400           END-IF.
059600           MOVE SPACES TO KP-LEAD-TIME-LINE.
059700           MOVE SM-LEAD-TIME-HHMMSS TO KP-HHMMSS.
059800           WRITE RP-REPORT-LINE FROM KP-LEAD-TIME-LINE.
059900           ADD 1 TO WS-LINES-WRITTEN-CTR.
060000           MOVE SPACES TO KP-BOTTLENECK-LINE.
060100           MOVE SM-CT-BOTTLENECK-SEC TO RP-DIAG-BOTTLENECK-DISPLAY.
060200           MOVE SM-CT-BOTTLENECK-SEC TO KP-BOTTLENECK.
060300           WRITE RP-REPORT-LINE FROM KP-BOTTLENECK-LINE.
060400           ADD 1 TO WS-LINES-WRITTEN-CTR.
060500
060600       500-EXIT.
060700           EXIT.
060800
060900       550-DISPLAY-PROG-DIAG.
061000
061100           DISPLAY '****     VSMRPT RUNNING    ****'.
061200           MOVE 'PROCESS STEP RECORDS READ                    '  TO
061300                DISP-MESSAGE.
061400           MOVE WS-READ-STEP-CTR TO DISP-VALUE.
061500           DISPLAY DISPLAY-LINE.
061600           MOVE 'STEP-TIMING RECORDS READ                     '  TO
061700                DISP-MESSAGE.
061800           MOVE WS-READ-TIMING-CTR TO DISP-VALUE.
061900           DISPLAY DISPLAY-LINE.
062000           MOVE 'WASTE-SCORE RECORDS READ                     '  TO
062100                DISP-MESSAGE.
062200           MOVE WS-READ-SCORE-CTR TO DISP-VALUE.
062300           DISPLAY DISPLAY-LINE.
062400           MOVE 'REPORT LINES WRITTEN                         '  TO
062500                DISP-MESSAGE.
062600           MOVE WS-LINES-WRITTEN-CTR TO DISP-VALUE.
062700           DISPLAY DISPLAY-LINE.
062800           DISPLAY '****     VSMRPT EOJ        ****'.
062900
063000       550-EXIT.
063100           EXIT.
063200
063300       800-READ-STEP-RECORD.
063400
063500           READ VS-STEP-FILE
063600               AT END  MOVE 'YES' TO WS-EOF-STEP-SW,
063700                       GO TO 800-EXIT.
063800           ADD 1 TO WS-READ-STEP-CTR.
063900
064000       800-EXIT.
064100           EXIT.
064200
064300       830-READ-TIMING-RECORD.
064400
064500           READ TM-TIMING-FILE
064600               AT END  MOVE 'YES' TO WS-EOF-TIMING-SW,
064700                       GO TO 830-EXIT.
064800           ADD 1 TO WS-READ-TIMING-CTR.
064900
065000       830-EXIT.
065100           EXIT.
065200
065300       840-READ-SCORE-RECORD.
065400
065500           READ SC-SCORE-FILE
065600               AT END  MOVE 'YES' TO WS-EOF-SCORE-SW,
065700                       GO TO 840-EXIT.
065800           ADD 1 TO WS-READ-SCORE-CTR.
065900
066000       840-EXIT.
066100           EXIT.
066200
066300       850-READ-SUMMARY-RECORD.
066400
066500           READ SM-SUMMARY-FILE
066600               AT END  MOVE 'YES' TO WS-EOF-SUMMARY-SW,
066700                       GO TO 850-EXIT.
066800
066900       850-EXIT.
067000           EXIT.
067100*
067200*  END OF PROGRAM VSMRPT
