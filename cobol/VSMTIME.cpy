000100****************************************************************
000200* COPYBOOK: VSMTIME
000300*           STEP-TIMING record - one per step, written by
000400*           VSMLEAD pass 2, read back by VSMRPT for the timing
000500*           breakdown table.  All amounts rounded to 2 dp.
000600*----------------------------------------------------------------*
000700* Change log
000800*----------------------------------------------------------------*
000900* 1994-03-18 RJO IE-0091 Original coding
001000*----------------------------------------------------------------*
001100       01  TM-TIMING-REC.
001200           05  TM-PROCESS-ID              PIC X(08).
001300           05  TM-CT-EFF-SEC              PIC 9(07)V99.
001400           05  TM-WAITING-SEC             PIC 9(09)V99.
001500           05  TM-REWORK-SEC              PIC 9(07)V99.
001600           05  TM-TOTAL-SEC               PIC 9(09)V99.
001700           05  FILLER                     PIC X(12).
