000100****************************************************************
000200*  PROGRAM USED TO RUN THE CURRENT-STATE VALUE STREAM MAP LEAD *
000300*  TIME ENGINE:  VSMLEAD READS THE PROCESS-STEP FILE IN VALUE- *
000400*  STREAM ORDER, BUILDS A WORK TABLE OF THE STEPS, COMPUTES THE*
000500*  DOWNTIME/CHANGEOVER-INFLATED EFFECTIVE CYCLE TIME FOR EACH  *
000600*  STEP AND THE RUN'S BOTTLENECK (PASS 1), THEN COMPUTES EACH  *
000700*  STEP'S WIP-IMPLIED WAITING TIME, REWORK ALLOWANCE AND TOTAL *
000800*  TIME AGAINST THAT BOTTLENECK (PASS 2), WRITING THE STEP-    *
000900*  TIMING FILE AND THE RUN-SUMMARY RECORD.  THE ACTUAL TIMING  *
001000*  MATH IS DONE IN SUBROUTINE VSMCALC.  ALL FILES ARE READ AND *
001100*  WRITTEN SEQUENTIALLY, IN THE ORDER THE STEPS APPEAR ON THE  *
001200*  INPUT FILE - THERE IS NO SORT AND NO KEYED ACCESS.          *
001300****************************************************************
001400*----------------------------------------------------------------*
001500* Change log
001600*----------------------------------------------------------------*
001700* 1994-03-02 RJO IE-0091 Original coding - two-pass lead time calc
001800* 1994-06-02 RJO IE-0108 Added changeover loss to pass 1 via VSMCALC
001900* 1995-02-14 DKM IE-0140 Widened step table to 500 entries
002000* 1997-11-20 DKM IE-0177 Fixed bottleneck fallback when CT-EFF <= 0
002100* 1999-01-08 RJO Y2K-014 Year 2000 review - no date fields, no change
002200* 1999-04-30 DKM IE-0181 Added rerun trace fields for IE-0091 test deck
002300*----------------------------------------------------------------*
002400       IDENTIFICATION DIVISION.
002500       PROGRAM-ID.    VSMLEAD.
002600       AUTHOR.        R. OKAFOR.
002700       INSTALLATION.  MFG SYSTEMS - IE SUPPORT.
002800       DATE-WRITTEN.  03/02/94.
002900       DATE-COMPILED.
003000       SECURITY.      NON-CONFIDENTIAL.
003100
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER.   IBM-390.
003500       OBJECT-COMPUTER.   IBM-390.
003600       SPECIAL-NAMES.
003700           UPSI-0 IS VL-RERUN-SWITCH
003800               ON STATUS IS VL-RERUN-REQUESTED.
003900
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200
004300           SELECT VS-STEP-FILE ASSIGN TO UT-S-VSMSTEP.
004400           SELECT TM-TIMING-FILE ASSIGN TO UT-S-VSMTIME.
004500           SELECT SM-SUMMARY-FILE ASSIGN TO UT-S-VSMSUMM.
004600
004700       DATA DIVISION.
004800
004900       FILE SECTION.
005000
005100       FD  VS-STEP-FILE
005200           RECORDING MODE IS F
005300           LABEL RECORDS ARE STANDARD
005400           RECORD CONTAINS 160 CHARACTERS
005500           BLOCK CONTAINS 0 RECORDS
005600           DATA RECORD IS VS-STEP-REC.
005700       COPY VSMSTEP.
005800
005900       FD  TM-TIMING-FILE
006000           RECORDING MODE IS F
006100           LABEL RECORDS ARE STANDARD
006200           RECORD CONTAINS 60 CHARACTERS
006300           BLOCK CONTAINS 0 RECORDS
006400           DATA RECORD IS TM-TIMING-REC.
006500       COPY VSMTIME.
006600
006700       FD  SM-SUMMARY-FILE
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 41 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS SM-SUMMARY-REC.
007300       COPY VSMSUMM.
007400
007500       WORKING-STORAGE SECTION.
007600
007700       01  PROGRAM-INDICATOR-SWITCHES.
007800           05  WS-EOF-STEP-SW               PIC X(3)   VALUE 'NO '.
007900               88  EOF-STEP                             VALUE 'YES'.
008000           05  FILLER                       PIC X(05).
008100
008200       01  WS-RUN-PARMS.
008300           05  WS-AVAILABLE-HOURS           PIC S9(3)V99 COMP-3
008400                                                        VALUE +8.
008500           05  WS-AVAILABLE-TIME-SEC        PIC S9(7)V99 COMP-3
008600                                                        VALUE +0.
008700           05  FILLER                       PIC X(05).
008800
008900       01  WS-ACCUMULATORS.
009000*  FOR PROGRAM RECORD TRACKING
009100           05  WS-READ-CTR       PIC S9(4)  COMP  VALUE ZERO.
009200           05  WS-WRTN-CTR       PIC S9(4)  COMP  VALUE ZERO.
009300           05  WS-STEP-COUNT     PIC S9(4)  COMP  VALUE ZERO.
009400*
009500*  FOR RUN TOTALS
009600           05  WS-LEAD-TIME-SEC     PIC S9(9)V99  COMP-3 VALUE +0.
009700           05  WS-CT-BOTTLENECK-SEC PIC S9(7)V99  COMP-3 VALUE +0.
009800           05  FILLER               PIC X(05).
009900
010000       01  WS-STEP-TOTAL-FIELDS.
010100           05  WS-WAITING-SEC       PIC S9(9)V99  COMP-3 VALUE +0.
010200           05  WS-REWORK-SEC        PIC S9(7)V99  COMP-3 VALUE +0.
010300           05  WS-TOTAL-SEC         PIC S9(9)V99  COMP-3 VALUE +0.
010400           05  FILLER               PIC X(05).
010500
010600       01  WS-HHMMSS-WORK.
010700           05  WS-TOTAL-WHOLE-SECS  PIC S9(9)     COMP-3 VALUE +0.
010800           05  WS-HOURS-REM         PIC S9(9)     COMP-3 VALUE +0.
010900           05  WS-HHMMSS-HOURS      PIC S9(5)     COMP-3 VALUE +0.
011000           05  WS-HHMMSS-MINUTES    PIC S9(2)     COMP-3 VALUE +0.
011100           05  WS-HHMMSS-SECONDS    PIC S9(2)     COMP-3 VALUE +0.
011200           05  FILLER               PIC X(05).
011300
011400       01  WS-HHMMSS-EDIT.
011500           05  WS-HHMMSS-HOURS-ED   PIC 9(5).
011600           05  FILLER               PIC X       VALUE ':'.
011700           05  WS-HHMMSS-MIN-ED     PIC 9(2).
011800           05  FILLER               PIC X       VALUE ':'.
011900           05  WS-HHMMSS-SEC-ED     PIC 9(2).
012000
012100*    PROGRAM STATUS AREA - SET AT EOJ, DISPLAYED BY 550- WHEN
012200*    THE RERUN SWITCH IS ON
012300       01  WS-PROGRAM-STATUS-FIELDS.
012400           05  WS-PROGRAM-STATUS         PIC X(30) VALUE SPACES.
012500           05  WS-STATUS-VIEW REDEFINES WS-PROGRAM-STATUS.
012600               10  WS-STATUS-CODE        PIC X(04).
012700               10  WS-STATUS-TEXT        PIC X(26).
012800           05  FILLER                    PIC X(05).
012900
013000*    DIAGNOSTIC TRACE WORK - EDITED VIEW OF EACH STEP'S EFFECTIVE
013100*    CT AS PASS 1 COMPUTES IT - USED UNDER IE-0091'S TEST DECK
013200*    (SAME TECHNIQUE AS VSMCALC'S WC-DIAG-WORK)
013300       01  VL-CTEFF-DIAG-WORK.
013400           05  VL-DIAG-CT-EFF-DISPLAY    PIC Z(6)9.99.
013500           05  VL-DIAG-CT-EFF-RAW REDEFINES
013600                             VL-DIAG-CT-EFF-DISPLAY PIC X(10).
013700           05  FILLER                    PIC X(05).
013800
013900*    DIAGNOSTIC TRACE WORK - EDITED VIEW OF THE RUN'S BOTTLENECK
014000*    AT EOJ - USED UNDER IE-0091'S TEST DECK
014100       01  VL-BTLNK-DIAG-WORK.
014200           05  VL-DIAG-BTLNK-DISPLAY     PIC Z(6)9.99.
014300           05  VL-DIAG-BTLNK-RAW REDEFINES
014400                             VL-DIAG-BTLNK-DISPLAY  PIC X(10).
014500           05  FILLER                    PIC X(05).
014600
014700*----------------------------------------------------------------*
014800* WORK TABLE OF STEPS - BUILT FROM VS-STEP-FILE, TALL ENOUGH
014900* FOR THE LARGEST VALUE-STREAM MAP WE HAVE SEEN ON THE FLOOR
015000*----------------------------------------------------------------*
015100       01  VL-STEP-TABLE.
015200           05  VL-STEP-ENTRY OCCURS 500 TIMES INDEXED BY VL-IDX.
015300               10  VL-PROCESS-ID              PIC X(08).
015400               10  VL-CT-SEC                  PIC S9(6)V99 COMP-3.
015500               10  VL-CT-SEC-SW               PIC X(01).
015600                   88  VL-CT-SEC-SUPPLIED             VALUE 'Y'.
015700               10  VL-WIP-IN-UNITS            PIC S9(7)V99 COMP-3.
015800               10  VL-WIP-SW                  PIC X(01).
015900                   88  VL-WIP-SUPPLIED                VALUE 'Y'.
016000               10  VL-REWORK-PCT              PIC S9(3)V99 COMP-3.
016100               10  VL-REWORK-SW               PIC X(01).
016200                   88  VL-REWORK-SUPPLIED             VALUE 'Y'.
016300               10  VL-DOWNTIME-PCT            PIC S9(3)V99 COMP-3.
016400               10  VL-DOWNTIME-SW             PIC X(01).
016500                   88  VL-DOWNTIME-SUPPLIED           VALUE 'Y'.
016600               10  VL-CO-FREQ-PER-SHIFT       PIC S9(3)V99 COMP-3.
016700               10  VL-CO-FREQ-SW              PIC X(01).
016800                   88  VL-CO-FREQ-SUPPLIED            VALUE 'Y'.
016900               10  VL-CO-TIME-MIN             PIC S9(4)V99 COMP-3.
017000               10  VL-CO-TIME-SW              PIC X(01).
017100                   88  VL-CO-TIME-SUPPLIED            VALUE 'Y'.
017200               10  VL-CT-EFF-SEC              PIC S9(7)V99 COMP-3.
017300               10  FILLER                     PIC X(05).
017400
017500*----------------------------------------------------------------*
017600* LINKAGE COPIES OF VSMCALC'S PARAMETERS - SAME SHAPE AS ITS
017700* OWN LINKAGE SECTION, SEE VSMCALC PARA 000-MAIN COMMENTS
017800*----------------------------------------------------------------*
017900       01  WK-CALC-INPUT.
018000           05  WK-CT-SEC              PIC S9(6)V99   COMP-3.
018100           05  WK-CT-SEC-SUPP-SW      PIC X(01).
018200           05  WK-DOWNTIME-PCT        PIC S9(3)V99   COMP-3.
018300           05  WK-DOWNTIME-SUPP-SW    PIC X(01).
018400           05  WK-CO-FREQ-PER-SHIFT   PIC S9(3)V99   COMP-3.
018500           05  WK-CO-FREQ-SUPP-SW     PIC X(01).
018600           05  WK-CO-TIME-MIN         PIC S9(4)V99   COMP-3.
018700           05  WK-CO-TIME-SUPP-SW     PIC X(01).
018800           05  WK-AVAILABLE-TIME-SEC  PIC S9(7)V99   COMP-3.
018900           05  WK-WIP-IN-UNITS        PIC S9(7)V99   COMP-3.
019000           05  WK-WIP-SUPP-SW         PIC X(01).
019100           05  FILLER                 PIC X(05).
019200
019300       01  WK-CALC-BOTTLENECK         PIC S9(7)V99   COMP-3.
019400
019500       01  WK-CALC-RESULT.
019600           05  WK-CT-EFF-SEC          PIC S9(7)V99   COMP-3.
019700           05  WK-WAITING-SEC         PIC S9(9)V99   COMP-3.
019800           05  FILLER                 PIC X(05).
019900
020000       01  DISPLAY-LINE.
020100           05  DISP-MESSAGE     PIC X(45).
020200           05  DISP-VALUE       PIC ZZZ9.
020300           05  FILLER           PIC X(05).
020400
020500       PROCEDURE DIVISION.
020600
020700       000-MAINLINE SECTION.
020800
020900           OPEN INPUT  VS-STEP-FILE
021000                OUTPUT TM-TIMING-FILE
021100                OUTPUT SM-SUMMARY-FILE.
021200           PERFORM 100-INITIALIZE-RUN    THRU 100-EXIT.
021300           PERFORM 200-LOAD-STEP-TABLE   THRU 200-EXIT.
021400           PERFORM 300-PASS1-EFFECTIVE-CT THRU 300-EXIT.
021500           PERFORM 400-PASS2-STEP-TIMES  THRU 400-EXIT.
021600           PERFORM 500-WRITE-RUN-SUMMARY THRU 500-EXIT.
021700           PERFORM 550-DISPLAY-PROG-DIAG THRU 550-EXIT.
021800           CLOSE VS-STEP-FILE
021900                 TM-TIMING-FILE
022000                 SM-SUMMARY-FILE.
022100           MOVE ZERO TO RETURN-CODE.
022200           GOBACK.
022300
022400       100-INITIALIZE-RUN.
022500*    AVAILABLE-TIME-SEC - DEFAULT 8.0 HOUR SHIFT, 28800 SECONDS
022600           COMPUTE WS-AVAILABLE-TIME-SEC ROUNDED =
022700                   WS-AVAILABLE-HOURS * 3600.
022800           MOVE ZERO TO WS-LEAD-TIME-SEC WS-CT-BOTTLENECK-SEC
022900                        WS-STEP-COUNT.
023000
023100       100-EXIT.
023200           EXIT.
023300
023400*----------------------------------------------------------------*
023500* STEP LOADER - READS THE STEP FILE IN VALUE-STREAM ORDER AND
023600* TRAPS BLANK NUMERIC FIELDS AS "NOT SUPPLIED"
023700*----------------------------------------------------------------*
023800       200-LOAD-STEP-TABLE.
023900
024000           MOVE 'NO ' TO WS-EOF-STEP-SW.
024100           PERFORM 800-READ-STEP-RECORD THRU 800-EXIT.
024200           PERFORM 210-EDIT-STEP-INTO-TABLE THRU 210-EXIT
024300               UNTIL EOF-STEP.
024400
024500       200-EXIT.
024600           EXIT.
024700
024800       210-EDIT-STEP-INTO-TABLE.
024900
025000           IF WS-STEP-COUNT < 500
025100               ADD 1 TO WS-STEP-COUNT
025200               SET VL-IDX TO WS-STEP-COUNT
025300               MOVE VS-PROCESS-ID TO VL-PROCESS-ID (VL-IDX)
025400               PERFORM 212-EDIT-ONE-NUM-FIELD THRU 212-EXIT
025500           ELSE
025600               DISPLAY '** WARNING **  STEP TABLE FULL - '
025700                       'RECORD IGNORED: ' VS-PROCESS-ID
025800           END-IF.
025900           PERFORM 800-READ-STEP-RECORD THRU 800-EXIT.
026000
026100       210-EXIT.
026200           EXIT.
026300
026400*    THE VARIOUS FIELDS ARE EDITED TOGETHER HERE RATHER THAN
026500*    ONE PARAGRAPH PER FIELD - SAME BLANK-CHECK, JUST A
026600*    DIFFERENT SOURCE/TARGET PAIR EACH TIME
026700       212-EDIT-ONE-NUM-FIELD.
026800
026900           IF VS-CT-SEC-X NOT = SPACES
027000               MOVE VS-CT-SEC-N TO VL-CT-SEC (VL-IDX)
027100               MOVE 'Y' TO VL-CT-SEC-SW (VL-IDX)
027200           ELSE
027300               MOVE ZERO TO VL-CT-SEC (VL-IDX)
027400               MOVE 'N' TO VL-CT-SEC-SW (VL-IDX)
027500           END-IF.
027600
027700           IF VS-WIP-IN-UNITS-X NOT = SPACES
027800               MOVE VS-WIP-IN-UNITS-N TO VL-WIP-IN-UNITS (VL-IDX)
027900               MOVE 'Y' TO VL-WIP-SW (VL-IDX)
028000           ELSE
028100               MOVE ZERO TO VL-WIP-IN-UNITS (VL-IDX)
028200               MOVE 'N' TO VL-WIP-SW (VL-IDX)
028300           END-IF.
028400
028500           IF VS-REWORK-PCT-X NOT = SPACES
028600               MOVE VS-REWORK-PCT-N TO VL-REWORK-PCT (VL-IDX)
028700               MOVE 'Y' TO VL-REWORK-SW (VL-IDX)
028800           ELSE
028900               MOVE ZERO TO VL-REWORK-PCT (VL-IDX)
029000               MOVE 'N' TO VL-REWORK-SW (VL-IDX)
029100           END-IF.
029200
029300           IF VS-DOWNTIME-PCT-X NOT = SPACES
029400               MOVE VS-DOWNTIME-PCT-N TO VL-DOWNTIME-PCT (VL-IDX)
029500               MOVE 'Y' TO VL-DOWNTIME-SW (VL-IDX)
029600           ELSE
029700               MOVE ZERO TO VL-DOWNTIME-PCT (VL-IDX)
029800               MOVE 'N' TO VL-DOWNTIME-SW (VL-IDX)
029900           END-IF.
030000
030100           IF VS-CO-FREQ-PER-SHIFT-X NOT = SPACES
030200               MOVE VS-CO-FREQ-PER-SHIFT-N TO
030300                    VL-CO-FREQ-PER-SHIFT (VL-IDX)
030400               MOVE 'Y' TO VL-CO-FREQ-SW (VL-IDX)
030500           ELSE
030600               MOVE ZERO TO VL-CO-FREQ-PER-SHIFT (VL-IDX)
030700               MOVE 'N' TO VL-CO-FREQ-SW (VL-IDX)
030800           END-IF.
030900
031000           IF VS-CO-TIME-MIN-X NOT = SPACES
031100               MOVE VS-CO-TIME-MIN-N TO VL-CO-TIME-MIN (VL-IDX)
031200               MOVE 'Y' TO VL-CO-TIME-SW (VL-IDX)
031300           ELSE
031400               MOVE ZERO TO VL-CO-TIME-MIN (VL-IDX)
031500               MOVE 'N' TO VL-CO-TIME-SW (VL-IDX)
031600           END-IF.
031700
031800           MOVE ZERO TO VL-CT-EFF-SEC (VL-IDX).
031900
032000       212-EXIT.
032100           EXIT.
032200
032300*----------------------------------------------------------------*
032400* PASS 1 - EFFECTIVE CT PER STEP AND THE RUN'S BOTTLENECK (R3,
032500* R4).  THE BOTTLENECK IS NOT KNOWN YET SO VSMCALC IS CALLED
032600* WITH A ZERO BOTTLENECK - ITS WAITING-TIME ANSWER IS THROWN
032700* AWAY HERE AND RECOMPUTED PROPERLY IN PASS 2.
032800*----------------------------------------------------------------*
032900       300-PASS1-EFFECTIVE-CT.
033000
033100           MOVE ZERO TO WS-CT-BOTTLENECK-SEC.
033200           PERFORM 310-CALC-STEP-CT-EFF THRU 310-EXIT
033300               VARYING VL-IDX FROM 1 BY 1
033400                   UNTIL VL-IDX > WS-STEP-COUNT.
033500
033600       300-EXIT.
033700           EXIT.
033800
033900       310-CALC-STEP-CT-EFF.
034000
034100           PERFORM 320-BUILD-CALC-INPUT THRU 320-EXIT.
034200           MOVE ZERO TO WK-CALC-BOTTLENECK.
034300           CALL 'VSMCALC' USING WK-CALC-INPUT, WK-CALC-BOTTLENECK,
034400                                 WK-CALC-RESULT.
034500           IF WK-CT-EFF-SEC > ZERO
034600               MOVE WK-CT-EFF-SEC TO VL-CT-EFF-SEC (VL-IDX)
034700           ELSE
034800               IF VL-CT-SEC-SUPPLIED (VL-IDX)
034900                   MOVE VL-CT-SEC (VL-IDX) TO VL-CT-EFF-SEC (VL-IDX)
035000               ELSE
035100                   MOVE ZERO TO VL-CT-EFF-SEC (VL-IDX)
035200               END-IF
035300           END-IF.
035400           IF VL-CT-EFF-SEC (VL-IDX) > WS-CT-BOTTLENECK-SEC
035500               MOVE VL-CT-EFF-SEC (VL-IDX) TO WS-CT-BOTTLENECK-SEC
035600           END-IF.
035700           IF VL-RERUN-REQUESTED
035800               MOVE VL-CT-EFF-SEC (VL-IDX) TO VL-DIAG-CT-EFF-DISPLAY
035900               DISPLAY 'CT-EFF TRACE: ' VL-DIAG-CT-EFF-RAW
036000           END-IF.
036100
036200       310-EXIT.
036300           EXIT.
036400
036500       320-BUILD-CALC-INPUT.
036600
036700           MOVE VL-CT-SEC (VL-IDX)            TO WK-CT-SEC.
036800           MOVE VL-CT-SEC-SW (VL-IDX)         TO WK-CT-SEC-SUPP-SW.
036900           MOVE VL-DOWNTIME-PCT (VL-IDX)      TO WK-DOWNTIME-PCT.
037000           MOVE VL-DOWNTIME-SW (VL-IDX)       TO WK-DOWNTIME-SUPP-SW.
037100           MOVE VL-CO-FREQ-PER-SHIFT (VL-IDX) TO WK-CO-FREQ-PER-SHIFT.
037200           MOVE VL-CO-FREQ-SW (VL-IDX)        TO WK-CO-FREQ-SUPP-SW.
037300           MOVE VL-CO-TIME-MIN (VL-IDX)       TO WK-CO-TIME-MIN.
037400           MOVE VL-CO-TIME-SW (VL-IDX)        TO WK-CO-TIME-SUPP-SW.
037500           MOVE WS-AVAILABLE-TIME-SEC         TO WK-AVAILABLE-TIME-SEC.
037600           MOVE VL-WIP-IN-UNITS (VL-IDX)      TO WK-WIP-IN-UNITS.
037700           MOVE VL-WIP-SW (VL-IDX)            TO WK-WIP-SUPP-SW.
037800
037900       320-EXIT.
038000           EXIT.
038100
038200*----------------------------------------------------------------*
038300* PASS 2 - WAITING/REWORK/TOTAL PER STEP AGAINST THE NOW-KNOWN
038400* BOTTLENECK (R2, R5, R6), WRITING STEP-TIMING AS WE GO
038500*----------------------------------------------------------------*
038600       400-PASS2-STEP-TIMES.
038700
038800           PERFORM 405-PROCESS-ONE-STEP-PASS2 THRU 405-EXIT
038900               VARYING VL-IDX FROM 1 BY 1
039000                   UNTIL VL-IDX > WS-STEP-COUNT.
039100
039200       400-EXIT.
039300           EXIT.
039400
039500       405-PROCESS-ONE-STEP-PASS2.
039600
039700           PERFORM 410-CALC-STEP-TOTAL  THRU 410-EXIT.
039800           PERFORM 450-WRITE-TIMING-REC THRU 450-EXIT.
039900
040000       405-EXIT.
040100           EXIT.
040200
040300       410-CALC-STEP-TOTAL.
040400
040500           PERFORM 320-BUILD-CALC-INPUT THRU 320-EXIT.
040600           MOVE WS-CT-BOTTLENECK-SEC TO WK-CALC-BOTTLENECK.
040700           CALL 'VSMCALC' USING WK-CALC-INPUT, WK-CALC-BOTTLENECK,
040800                                 WK-CALC-RESULT.
040900           MOVE WK-WAITING-SEC TO WS-WAITING-SEC.
041000
041100           IF VL-REWORK-SUPPLIED (VL-IDX) AND VL-CT-SEC-SUPPLIED (VL-IDX)
041200               COMPUTE WS-REWORK-SEC ROUNDED =
041300                       (VL-REWORK-PCT (VL-IDX) / 100) *
041400                        VL-CT-SEC (VL-IDX)
041500           ELSE
041600               MOVE ZERO TO WS-REWORK-SEC
041700           END-IF.
041800
041900           COMPUTE WS-TOTAL-SEC ROUNDED =
042000                   VL-CT-EFF-SEC (VL-IDX) + WS-WAITING-SEC +
042100                   WS-REWORK-SEC.
042200           ADD WS-TOTAL-SEC TO WS-LEAD-TIME-SEC.
042300
042400       410-EXIT.
042500           EXIT.
042600
042700       450-WRITE-TIMING-REC.
042800
042900           INITIALIZE TM-TIMING-REC.
043000           MOVE VL-PROCESS-ID (VL-IDX)  TO TM-PROCESS-ID.
043100           MOVE VL-CT-EFF-SEC (VL-IDX)  TO TM-CT-EFF-SEC.
043200           MOVE WS-WAITING-SEC          TO TM-WAITING-SEC.
043300           MOVE WS-REWORK-SEC           TO TM-REWORK-SEC.
043400           MOVE WS-TOTAL-SEC            TO TM-TOTAL-SEC.
043500           WRITE TM-TIMING-REC.
043600           ADD 1 TO WS-WRTN-CTR.
043700
043800       450-EXIT.
043900           EXIT.
044000
044100*----------------------------------------------------------------*
044200* RUN-SUMMARY - LEAD TIME AND BOTTLENECK, LEAD TIME ALSO
044300* FORMATTED HH:MM:SS (R13); EMPTY INPUT LEAVES BOTH AT ZERO
044400*----------------------------------------------------------------*
044500       500-WRITE-RUN-SUMMARY.
044600
044700           INITIALIZE SM-SUMMARY-REC.
044800           MOVE WS-LEAD-TIME-SEC     TO SM-LEAD-TIME-SEC.
044900           MOVE WS-CT-BOTTLENECK-SEC TO SM-CT-BOTTLENECK-SEC.
045000           PERFORM 520-FORMAT-HHMMSS THRU 520-EXIT.
045100           MOVE WS-HHMMSS-EDIT       TO SM-LEAD-TIME-HHMMSS.
045200           WRITE SM-SUMMARY-REC.
045300
045400       500-EXIT.
045500           EXIT.
045600
045700       520-FORMAT-HHMMSS.
045800
045900*    MOVE TO AN INTEGER PICTURE TRUNCATES THE FRACTIONAL
046000*    SECOND - NO ROUNDED PHRASE HERE, PER R13
046100           MOVE WS-LEAD-TIME-SEC TO WS-TOTAL-WHOLE-SECS.
046200           DIVIDE WS-TOTAL-WHOLE-SECS BY 3600
046300               GIVING WS-HHMMSS-HOURS REMAINDER WS-HOURS-REM.
046400           DIVIDE WS-HOURS-REM BY 60
046500               GIVING WS-HHMMSS-MINUTES REMAINDER WS-HHMMSS-SECONDS.
046600           MOVE WS-HHMMSS-HOURS   TO WS-HHMMSS-HOURS-ED.
046700           MOVE WS-HHMMSS-MINUTES TO WS-HHMMSS-MIN-ED.
046800           MOVE WS-HHMMSS-SECONDS TO WS-HHMMSS-SEC-ED.
046900
047000       520-EXIT.
047100           EXIT.
047200
047300       550-DISPLAY-PROG-DIAG.
047400
047500           MOVE 'DONE' TO WS-STATUS-CODE.
047600           MOVE 'VSMLEAD COMPLETED NORMALLY' TO WS-STATUS-TEXT.
047700           DISPLAY '****     VSMLEAD RUNNING    ****'.
047800           MOVE 'PROCESS STEP RECORDS READ                    '  TO
047900                DISP-MESSAGE.
048000           MOVE WS-READ-CTR TO DISP-VALUE.
048100           DISPLAY DISPLAY-LINE.
048200           MOVE 'STEP-TIMING RECORDS WRITTEN                  '  TO
048300                DISP-MESSAGE.
048400           MOVE WS-WRTN-CTR TO DISP-VALUE.
048500           DISPLAY DISPLAY-LINE.
048600           IF VL-RERUN-REQUESTED
048700               MOVE WS-CT-BOTTLENECK-SEC TO VL-DIAG-BTLNK-DISPLAY
048800               DISPLAY 'BOTTLENECK TRACE: ' VL-DIAG-BTLNK-RAW
048900               DISPLAY 'STATUS: ' WS-PROGRAM-STATUS
049000           END-IF.
049100           DISPLAY '****     VSMLEAD EOJ        ****'.
049200
049300       550-EXIT.
049400           EXIT.
049500
049600       800-READ-STEP-RECORD.
049700
049800           READ VS-STEP-FILE
049900               AT END  MOVE 'YES' TO WS-EOF-STEP-SW,
050000                       GO TO 800-EXIT.
050100           ADD 1 TO WS-READ-CTR.
050200
050300       800-EXIT.
050400           EXIT.
