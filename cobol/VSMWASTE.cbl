000100****************************************************************
000200*  PROGRAM USED TO SCORE LEAN WASTE ON THE VALUE STREAM MAP:   *
000300*  VSMWASTE RE-READS THE PROCESS-STEP FILE FOR ITS MEASURED    *
000400*  METRICS, LOADS THE WASTE-RULES QUESTION TABLE (OR THE       *
000500*  BUILT-IN REFERENCE TABLE WHEN NONE IS SUPPLIED), LOADS ANY  *
000600*  HAND-ENTERED ANSWERS (OR SYNTHESIZES THE STANDARD DEFAULT   *
000700*  ANSWERS WHEN NONE ARE SUPPLIED), THEN FOR EVERY STEP AND    *
000800*  EVERY WASTE CATEGORY EVALUATES THE QUESTION LIST, SCORES    *
000900*  0-5 AND GRADES A CONFIDENCE, WRITING ONE WASTE-SCORE RECORD *
001000*  PER (STEP, WASTE).  ALL FILES ARE READ SEQUENTIALLY - NO    *
001100*  SORT, NO KEYED ACCESS; THE RULES AND ANSWERS ARE HELD IN    *
001200*  WORK TABLES SINCE EVERY STEP IS SCORED AGAINST ALL OF THEM. *
001300****************************************************************
001400*----------------------------------------------------------------*
001500* Change log
001600*----------------------------------------------------------------*
001700* 1994-04-19 RJO IE-0099 Original coding - defects/waiting/inv only
001800* 1994-09-07 RJO IE-0116 Added overproduction and motion wastes
001900* 1996-08-30 RJO IE-0161 Weight blank defaults to 1 (see VSMRULE)
002000* 1997-04-02 DKM IE-0169 Built-in reference rules table for no-file run
002100* 1999-01-08 RJO Y2K-014 Year 2000 review - no date fields, no change
002200* 1999-04-30 DKM IE-0181 Added rerun trace fields for IE-0099 test deck
002300*----------------------------------------------------------------*
002400       IDENTIFICATION DIVISION.
002500       PROGRAM-ID.    VSMWASTE.
002600       AUTHOR.        R. OKAFOR.
002700       INSTALLATION.  MFG SYSTEMS - IE SUPPORT.
002800       DATE-WRITTEN.  04/19/94.
002900       DATE-COMPILED.
003000       SECURITY.      NON-CONFIDENTIAL.
003100
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER.   IBM-390.
003500       OBJECT-COMPUTER.   IBM-390.
003600       SPECIAL-NAMES.
003700           UPSI-0 IS WW-RERUN-SWITCH
003800               ON STATUS IS WW-RERUN-REQUESTED.
003900
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200
004300           SELECT VS-STEP-FILE ASSIGN TO UT-S-VSMSTEP.
004400           SELECT RU-RULES-FILE ASSIGN TO UT-S-VSMRULE.
004500           SELECT AN-ANSWERS-FILE ASSIGN TO UT-S-VSMANSW.
004600           SELECT SC-SCORE-FILE ASSIGN TO UT-S-VSMSCOR.
004700
004800       DATA DIVISION.
004900
005000       FILE SECTION.
005100
005200       FD  VS-STEP-FILE
005300           RECORDING MODE IS F
005400           LABEL RECORDS ARE STANDARD
005500           RECORD CONTAINS 160 CHARACTERS
005600           BLOCK CONTAINS 0 RECORDS
005700           DATA RECORD IS VS-STEP-REC.
005800       COPY VSMSTEP.
005900
006000       FD  RU-RULES-FILE
006100           RECORDING MODE IS F
006200           LABEL RECORDS ARE STANDARD
006300           RECORD CONTAINS 40 CHARACTERS
006400           BLOCK CONTAINS 0 RECORDS
006500           DATA RECORD IS RU-RULE-REC.
006600       COPY VSMRULE.
006700
006800       FD  AN-ANSWERS-FILE
006900           RECORDING MODE IS F
007000           LABEL RECORDS ARE STANDARD
007100           RECORD CONTAINS 32 CHARACTERS
007200           BLOCK CONTAINS 0 RECORDS
007300           DATA RECORD IS AN-ANSWER-REC.
007400       COPY VSMANSW.
007500
007600       FD  SC-SCORE-FILE
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 47 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS SC-SCORE-REC.
008200       COPY VSMSCOR.
008300
008400       WORKING-STORAGE SECTION.
008500
008600       01  PROGRAM-INDICATOR-SWITCHES.
008700           05  WW-EOF-STEP-SW      PIC X(3)  VALUE 'NO '.
008800               88  EOF-STEP                  VALUE 'YES'.
008900           05  WW-EOF-RULE-SW      PIC X(3)  VALUE 'NO '.
009000               88  EOF-RULE                  VALUE 'YES'.
009100           05  WW-EOF-ANSWER-SW    PIC X(3)  VALUE 'NO '.
009200               88  EOF-ANSWER                VALUE 'YES'.
009300           05  WW-ANSWERS-FROM-FILE-SW PIC X(3) VALUE 'NO '.
009400               88  ANSWERS-FROM-FILE         VALUE 'YES'.
009500           05  WW-ANSWER-FOUND-SW  PIC X(3)  VALUE 'NO '.
009600               88  ANSWER-FOUND               VALUE 'YES'.
009700           05  FILLER              PIC X(05).
009800
009900       01  WW-ACCUMULATORS.
010000           05  WS-STEP-COUNT     PIC S9(4)  COMP  VALUE ZERO.
010100           05  WS-RULES-COUNT    PIC S9(4)  COMP  VALUE ZERO.
010200           05  WS-ANSWERS-COUNT  PIC S9(4)  COMP  VALUE ZERO.
010300           05  WS-GROUP-COUNT    PIC S9(4)  COMP  VALUE ZERO.
010400           05  WS-SCORE-CTR      PIC S9(5)  COMP  VALUE ZERO.
010500           05  FILLER            PIC X(05).
010600
010700       01  WW-WORK-SUBSCRIPTS.
010800           05  VW-SUB            PIC S9(4)  COMP  VALUE ZERO.
010900           05  RU-SUB            PIC S9(4)  COMP  VALUE ZERO.
011000           05  AN-SUB            PIC S9(4)  COMP  VALUE ZERO.
011100           05  WG-SUB            PIC S9(4)  COMP  VALUE ZERO.
011200           05  FILLER            PIC X(05).
011300
011400       01  WW-SCORE-WORK.
011500           05  WS-TRUE-WEIGHT     PIC S9(5)V99 COMP-3 VALUE ZERO.
011600           05  WS-MEASURED-COUNT  PIC S9(3)    COMP   VALUE ZERO.
011700           05  WS-ANSWERED-COUNT  PIC S9(3)    COMP   VALUE ZERO.
011800           05  WS-SCORE           PIC S9V99    COMP-3 VALUE ZERO.
011900           05  WS-CONFIDENCE      PIC X(6)            VALUE SPACES.
012000           05  WS-INFER-FIRED-SW  PIC X(1)            VALUE 'N'.
012100               88  WS-INFER-FIRED                     VALUE 'Y'.
012200           05  WS-INFER-ANSWER-SW PIC X(1)            VALUE 'N'.
012300               88  WS-INFER-ANSWER-TRUE                VALUE 'Y'.
012400           05  FILLER             PIC X(05).
012500
012600      *----------------------------------------------------------------*
012700      * STEP METRICS TABLE - THE HANDFUL OF MEASURED FIELDS THE
012800      * QUESTION INFERENCE RULES (R8) AND DEFAULT ANSWERS (R11) NEED
012900      *----------------------------------------------------------------*
013000       01  VW-STEP-TABLE.
013100           05  VW-STEP-ENTRY OCCURS 500 TIMES.
013200               10  VW-PROCESS-ID            PIC X(08).
013300               10  VW-DEFECT-PCT            PIC S9(3)V99 COMP-3.
013400               10  VW-DEFECT-SW             PIC X(01).
013500                   88  VW-DEFECT-SUPPLIED           VALUE 'Y'.
013600               10  VW-WAITING-STARVED-PCT   PIC S9(3)V99 COMP-3.
013700               10  VW-WAITSTARVE-SW         PIC X(01).
013800                   88  VW-WAITSTARVE-SUPPLIED       VALUE 'Y'.
013900               10  VW-WIP-IN-UNITS          PIC S9(7)V99 COMP-3.
014000               10  VW-WIP-SW                PIC X(01).
014100                   88  VW-WIP-SUPPLIED               VALUE 'Y'.
014200               10  VW-PUSH-PULL             PIC X(04).
014300               10  VW-WALK-M-PER-UNIT       PIC S9(4)V99 COMP-3.
014400               10  VW-WALK-SW               PIC X(01).
014500                   88  VW-WALK-SUPPLIED              VALUE 'Y'.
014600               10  FILLER                   PIC X(05).
014700
014800      *----------------------------------------------------------------*
014900      * RULES TABLE - LOADED FROM THE WASTE-RULES FILE, OR FROM THE
015000      * REFERENCE TABLE IN 150-LOAD-DEFAULT-RULES WHEN NONE IS GIVEN
015100      *----------------------------------------------------------------*
015200       01  RU-RULE-TABLE.
015300           05  RU-RULE-ENTRY OCCURS 200 TIMES.
015400               10  RU-T-WASTE-NAME          PIC X(20).
015500               10  RU-T-QUESTION-ID         PIC X(08).
015600               10  RU-T-WEIGHT              PIC S9(3)    COMP-3.
015700               10  FILLER                   PIC X(05).
015800
015900      *----------------------------------------------------------------*
016000      * WASTE GROUP TABLE - ONE ENTRY PER DISTINCT WASTE IN THE RULES
016100      * TABLE, WITH ITS SUBSCRIPT RANGE AND R7 TOTAL WEIGHT
016200      *----------------------------------------------------------------*
016300       01  WG-GROUP-TABLE.
016400           05  WG-GROUP-ENTRY OCCURS 25 TIMES.
016500               10  WG-WASTE-NAME            PIC X(20).
016600               10  WG-START-SUB             PIC S9(4)    COMP.
016700               10  WG-END-SUB               PIC S9(4)    COMP.
016800               10  WG-TOTAL-WEIGHT          PIC S9(5)V99 COMP-3.
016900               10  FILLER                   PIC X(05).
017000
017100      *----------------------------------------------------------------*
017200      * ANSWERS TABLE - EXPLICIT ANSWERS FROM THE FILE, OR THE R11
017300      * DEFAULT ANSWERS SYNTHESIZED WHEN THE FILE HAS NO RECORDS
017400      *----------------------------------------------------------------*
017500       01  AN-ANSWER-TABLE.
017600           05  AN-T-ANSWER-ENTRY OCCURS 2000 TIMES.
017700               10  AN-T-PROCESS-ID          PIC X(08).
017800               10  AN-T-QUESTION-ID         PIC X(08).
017900               10  AN-T-ANSWER              PIC X(01).
018000               10  FILLER                   PIC X(05).
018100
018200       01  DISPLAY-LINE.
018300           05  DISP-MESSAGE     PIC X(45).
018400           05  DISP-VALUE       PIC ZZZ9.
018500           05  FILLER           PIC X(05).
018600
018700*    PROGRAM STATUS AREA - SET AT EOJ, DISPLAYED BY 550- WHEN
018800*    THE RERUN SWITCH IS ON
018900       01  WW-PROGRAM-STATUS-FIELDS.
019000           05  WW-PROGRAM-STATUS         PIC X(30) VALUE SPACES.
019100           05  WW-STATUS-VIEW REDEFINES WW-PROGRAM-STATUS.
019200               10  WW-STATUS-CODE        PIC X(04).
019300               10  WW-STATUS-TEXT        PIC X(26).
019400           05  FILLER                    PIC X(05).
019500
019600*    DIAGNOSTIC TRACE WORK - EDITED VIEW OF THE SCORE JUST
019700*    COMPUTED FOR THE CURRENT (STEP, WASTE) CELL - USED UNDER
019800*    IE-0099'S TEST DECK (SAME TECHNIQUE AS VSMCALC'S WC-DIAG-WORK)
019900       01  WW-SCORE-DIAG-WORK.
020000           05  WW-DIAG-SCORE-DISPLAY     PIC Z9.99.
020100           05  WW-DIAG-SCORE-RAW REDEFINES
020200                             WW-DIAG-SCORE-DISPLAY  PIC X(05).
020300           05  FILLER                    PIC X(05).
020400
020500*    DIAGNOSTIC TRACE WORK - EDITED VIEW OF THE GROUP'S TOTAL
020600*    WEIGHT (R7) - USED UNDER IE-0099'S TEST DECK
020700       01  WG-WEIGHT-DIAG-WORK.
020800           05  WG-DIAG-WEIGHT-DISPLAY    PIC Z(4)9.99.
020900           05  WG-DIAG-WEIGHT-RAW REDEFINES
021000                             WG-DIAG-WEIGHT-DISPLAY PIC X(08).
021100           05  FILLER                    PIC X(05).
021200
021300       PROCEDURE DIVISION.
021400
021500       000-MAINLINE SECTION.
021600
021700           OPEN INPUT  VS-STEP-FILE
021800                        RU-RULES-FILE
021900                        AN-ANSWERS-FILE
022000                OUTPUT SC-SCORE-FILE.
022100           PERFORM 100-INITIALIZE-RUN     THRU 100-EXIT.
022200           PERFORM 200-LOAD-STEP-TABLE    THRU 200-EXIT.
022300           PERFORM 300-BUILD-RULES-TABLE  THRU 300-EXIT.
022400           PERFORM 350-BUILD-WASTE-GROUPS THRU 350-EXIT.
022500           PERFORM 250-BUILD-DEFAULT-ANSWERS THRU 250-EXIT.
022600           PERFORM 400-SCORE-STEP-WASTES  THRU 400-EXIT.
022700           PERFORM 550-DISPLAY-PROG-DIAG  THRU 550-EXIT.
022800           CLOSE VS-STEP-FILE
022900                 RU-RULES-FILE
023000                 AN-ANSWERS-FILE
023100                 SC-SCORE-FILE.
023200           MOVE ZERO TO RETURN-CODE.
023300           GOBACK.
023400
023500       100-INITIALIZE-RUN.
023600
023700           MOVE ZERO TO WS-STEP-COUNT WS-RULES-COUNT WS-ANSWERS-COUNT
023800                        WS-GROUP-COUNT WS-SCORE-CTR.
023900
024000       100-EXIT.
024100           EXIT.
024200
024300      *----------------------------------------------------------------*
024400      * STEP METRICS LOADER - SAME BLANK-TRAPPING TECHNIQUE AS VSMLEAD
024500      *----------------------------------------------------------------*
024600       200-LOAD-STEP-TABLE.
024700
024800           MOVE 'NO ' TO WW-EOF-STEP-SW.
024900           PERFORM 800-READ-STEP-RECORD THRU 800-EXIT.
025000           PERFORM 210-EDIT-STEP-METRICS THRU 210-EXIT
025100               UNTIL EOF-STEP.
025200
025300       200-EXIT.
025400           EXIT.
025500
025600       210-EDIT-STEP-METRICS.
025700
025800           IF WS-STEP-COUNT < 500
025900               ADD 1 TO WS-STEP-COUNT
026000               MOVE WS-STEP-COUNT TO VW-SUB
026100               MOVE VS-PROCESS-ID TO VW-PROCESS-ID (VW-SUB)
026200               MOVE VS-PUSH-PULL  TO VW-PUSH-PULL  (VW-SUB)
026300
026400               IF VS-DEFECT-PCT-X NOT = SPACES
026500                   MOVE VS-DEFECT-PCT-N TO VW-DEFECT-PCT (VW-SUB)
026600                   MOVE 'Y' TO VW-DEFECT-SW (VW-SUB)
026700               ELSE
026800                   MOVE ZERO TO VW-DEFECT-PCT (VW-SUB)
026900                   MOVE 'N' TO VW-DEFECT-SW (VW-SUB)
027000               END-IF
027100
027200               IF VS-WAITING-STARVED-PCT-X NOT = SPACES
027300                   MOVE VS-WAITING-STARVED-PCT-N TO
027400                        VW-WAITING-STARVED-PCT (VW-SUB)
027500                   MOVE 'Y' TO VW-WAITSTARVE-SW (VW-SUB)
027600               ELSE
027700                   MOVE ZERO TO VW-WAITING-STARVED-PCT (VW-SUB)
027800                   MOVE 'N' TO VW-WAITSTARVE-SW (VW-SUB)
027900               END-IF
028000
028100               IF VS-WIP-IN-UNITS-X NOT = SPACES
028200                   MOVE VS-WIP-IN-UNITS-N TO VW-WIP-IN-UNITS (VW-SUB)
028300                   MOVE 'Y' TO VW-WIP-SW (VW-SUB)
028400               ELSE
028500                   MOVE ZERO TO VW-WIP-IN-UNITS (VW-SUB)
028600                   MOVE 'N' TO VW-WIP-SW (VW-SUB)
028700               END-IF
028800
028900               IF VS-WALK-M-PER-UNIT-X NOT = SPACES
029000                   MOVE VS-WALK-M-PER-UNIT-N TO
029100                        VW-WALK-M-PER-UNIT (VW-SUB)
029200                   MOVE 'Y' TO VW-WALK-SW (VW-SUB)
029300               ELSE
029400                   MOVE ZERO TO VW-WALK-M-PER-UNIT (VW-SUB)
029500                   MOVE 'N' TO VW-WALK-SW (VW-SUB)
029600               END-IF
029700           ELSE
029800               DISPLAY '** WARNING **  STEP TABLE FULL - '
029900                       'RECORD IGNORED: ' VS-PROCESS-ID
030000           END-IF.
030100           PERFORM 800-READ-STEP-RECORD THRU 800-EXIT.
030200
030300       210-EXIT.
030400           EXIT.
030500
030600      *----------------------------------------------------------------*
030700      * RULES LOADER (R7 PER-QUESTION BLANK DEFAULT; R12 FALLBACK)
030800      *----------------------------------------------------------------*
030900       300-BUILD-RULES-TABLE.
031000
031100           MOVE 'NO ' TO WW-EOF-RULE-SW.
031200           PERFORM 810-READ-RULE-RECORD THRU 810-EXIT.
031300           PERFORM 310-EDIT-RULE-RECORD THRU 310-EXIT
031400               UNTIL EOF-RULE.
031500           IF WS-RULES-COUNT = ZERO
031600               PERFORM 150-LOAD-DEFAULT-RULES THRU 150-EXIT
031700           END-IF.
031800
031900       300-EXIT.
032000           EXIT.
032100
032200       310-EDIT-RULE-RECORD.
032300
032400           IF WS-RULES-COUNT < 200
032500               ADD 1 TO WS-RULES-COUNT
032600               MOVE WS-RULES-COUNT TO RU-SUB
032700               MOVE RU-WASTE-NAME  TO RU-T-WASTE-NAME  (RU-SUB)
032800               MOVE RU-QUESTION-ID TO RU-T-QUESTION-ID (RU-SUB)
032900               IF RU-QUESTION-WEIGHT-X = SPACES
033000                   MOVE 1 TO RU-T-WEIGHT (RU-SUB)
033100               ELSE
033200                   MOVE RU-QUESTION-WEIGHT-N TO RU-T-WEIGHT (RU-SUB)
033300               END-IF
033400           ELSE
033500               DISPLAY '** WARNING **  RULES TABLE FULL - '
033600                       'RECORD IGNORED: ' RU-WASTE-NAME
033700           END-IF.
033800           PERFORM 810-READ-RULE-RECORD THRU 810-EXIT.
033900
034000       310-EXIT.
034100           EXIT.
034200
034300      *    REFERENCE WASTE-RULES TABLE - USED ONLY WHEN THE WASTE-RULES
034400      *    FILE HAS NO RECORDS (R12)
034500       150-LOAD-DEFAULT-RULES.
034600
034700           MOVE 5 TO WS-RULES-COUNT.
034800           MOVE 'defects             ' TO RU-T-WASTE-NAME (1).
034900           MOVE 'd1      '              TO RU-T-QUESTION-ID (1).
035000           MOVE 1                       TO RU-T-WEIGHT (1).
035100           MOVE 'waiting             ' TO RU-T-WASTE-NAME (2).
035200           MOVE 'w1      '              TO RU-T-QUESTION-ID (2).
035300           MOVE 1                       TO RU-T-WEIGHT (2).
035400           MOVE 'overproduction      ' TO RU-T-WASTE-NAME (3).
035500           MOVE 'op1     '              TO RU-T-QUESTION-ID (3).
035600           MOVE 1                       TO RU-T-WEIGHT (3).
035700           MOVE 'motion              ' TO RU-T-WASTE-NAME (4).
035800           MOVE 'm1      '              TO RU-T-QUESTION-ID (4).
035900           MOVE 1                       TO RU-T-WEIGHT (4).
036000           MOVE 'inventory           ' TO RU-T-WASTE-NAME (5).
036100           MOVE 'i1      '              TO RU-T-QUESTION-ID (5).
036200           MOVE 1                       TO RU-T-WEIGHT (5).
036300
036400       150-EXIT.
036500           EXIT.
036600
036700      *----------------------------------------------------------------*
036800      * WASTE GROUPS - THE RULES TABLE IS ALREADY GROUPED BY WASTE, SO
036900      * ONE FORWARD PASS DETECTS EACH BREAK, EXACTLY AS CNTRLBRK BREAKS
037000      * ON CUSTOMER NUMBER; R7'S ZERO-WEIGHT FALLBACK IS APPLIED LAST
037100      *----------------------------------------------------------------*
037200       350-BUILD-WASTE-GROUPS.
037300
037400           PERFORM 355-ROLL-RULE-INTO-GROUP THRU 355-EXIT
037500               VARYING RU-SUB FROM 1 BY 1
037600                   UNTIL RU-SUB > WS-RULES-COUNT.
037700           PERFORM 358-DEFAULT-GROUP-WEIGHT THRU 358-EXIT
037800               VARYING WG-SUB FROM 1 BY 1
037900                   UNTIL WG-SUB > WS-GROUP-COUNT.
038000
038100       350-EXIT.
038200           EXIT.
038300
038400       355-ROLL-RULE-INTO-GROUP.
038500
038600           IF WS-GROUP-COUNT = ZERO
038700               PERFORM 357-START-NEW-GROUP THRU 357-EXIT
038800           ELSE
038900               IF RU-T-WASTE-NAME (RU-SUB) NOT =
039000                       WG-WASTE-NAME (WS-GROUP-COUNT)
039100                   PERFORM 357-START-NEW-GROUP THRU 357-EXIT
039200               ELSE
039300                   MOVE RU-SUB TO WG-END-SUB (WS-GROUP-COUNT)
039400               END-IF
039500           END-IF.
039600           ADD RU-T-WEIGHT (RU-SUB) TO WG-TOTAL-WEIGHT (WS-GROUP-COUNT).
039700
039800       355-EXIT.
039900           EXIT.
040000
040100       357-START-NEW-GROUP.
040200
040300           ADD 1 TO WS-GROUP-COUNT.
040400           MOVE RU-T-WASTE-NAME (RU-SUB) TO
040500                WG-WASTE-NAME (WS-GROUP-COUNT).
040600           MOVE RU-SUB TO WG-START-SUB (WS-GROUP-COUNT).
040700           MOVE RU-SUB TO WG-END-SUB   (WS-GROUP-COUNT).
040800           MOVE ZERO   TO WG-TOTAL-WEIGHT (WS-GROUP-COUNT).
040900
041000       357-EXIT.
041100           EXIT.
041200
041300       358-DEFAULT-GROUP-WEIGHT.
041400
041500           IF WG-TOTAL-WEIGHT (WG-SUB) = ZERO
041600               MOVE 1 TO WG-TOTAL-WEIGHT (WG-SUB)
041700           END-IF.
041800
041900       358-EXIT.
042000           EXIT.
042100
042200      *----------------------------------------------------------------*
042300      * DEFAULT ANSWERS (R11) - FIRE ONLY WHEN THE ANSWERS FILE HAS NO
042400      * RECORDS.  WHEN IT DOES, ITS RECORDS ARE LOADED HERE INSTEAD AND
042500      * NO DEFAULTS ARE SYNTHESIZED - REAL ANSWERS ALWAYS WIN.
042600      *----------------------------------------------------------------*
042700       250-BUILD-DEFAULT-ANSWERS.
042800
042900           MOVE 'NO ' TO WW-EOF-ANSWER-SW.
043000           PERFORM 820-READ-ANSWER-RECORD THRU 820-EXIT.
043100           PERFORM 260-EDIT-ANSWER-RECORD THRU 260-EXIT
043200               UNTIL EOF-ANSWER.
043300           IF WS-ANSWERS-COUNT > ZERO
043400               MOVE 'YES' TO WW-ANSWERS-FROM-FILE-SW
043500           ELSE
043600               PERFORM 270-DEFAULT-ONE-STEP THRU 270-EXIT
043700                   VARYING VW-SUB FROM 1 BY 1
043800                       UNTIL VW-SUB > WS-STEP-COUNT
043900           END-IF.
044000
044100       250-EXIT.
044200           EXIT.
044300
044400       260-EDIT-ANSWER-RECORD.
044500
044600           IF WS-ANSWERS-COUNT < 2000
044700               ADD 1 TO WS-ANSWERS-COUNT
044800               MOVE WS-ANSWERS-COUNT TO AN-SUB
044900               MOVE AN-PROCESS-ID  TO AN-T-PROCESS-ID  (AN-SUB)
045000               MOVE AN-QUESTION-ID TO AN-T-QUESTION-ID (AN-SUB)
045100               MOVE AN-ANSWER      TO AN-T-ANSWER      (AN-SUB)
045200           ELSE
045300               DISPLAY '** WARNING **  ANSWERS TABLE FULL - '
045400                       'RECORD IGNORED: ' AN-PROCESS-ID
045500           END-IF.
045600           PERFORM 820-READ-ANSWER-RECORD THRU 820-EXIT.
045700
045800       260-EXIT.
045900           EXIT.
046000
046100      *    R11 - THE FOUR STANDARD QUESTIONS, DEFAULTED FROM METRICS,
046200      *    STORED IN THE SAME TABLE SO THEY ARE LOOKED UP LIKE ANY
046300      *    OTHER EXPLICIT ANSWER (AND SO COUNT AS "ANSWERED")
046400       270-DEFAULT-ONE-STEP.
046500
046600           IF WS-ANSWERS-COUNT + 4 > 2000
046700               DISPLAY '** WARNING **  ANSWERS TABLE FULL - '
046800                       'DEFAULTS SKIPPED FOR: ' VW-PROCESS-ID (VW-SUB)
046900           ELSE
047000               ADD 1 TO WS-ANSWERS-COUNT
047100               MOVE WS-ANSWERS-COUNT TO AN-SUB
047200               MOVE VW-PROCESS-ID (VW-SUB) TO AN-T-PROCESS-ID (AN-SUB)
047300               MOVE 'd1      '             TO AN-T-QUESTION-ID (AN-SUB)
047400               IF VW-DEFECT-SW (VW-SUB) = 'Y' AND
047500                  VW-DEFECT-PCT (VW-SUB) > 3
047600                   MOVE 'Y' TO AN-T-ANSWER (AN-SUB)
047700               ELSE
047800                   MOVE 'N' TO AN-T-ANSWER (AN-SUB)
047900               END-IF
048000
048100               ADD 1 TO WS-ANSWERS-COUNT
048200               MOVE WS-ANSWERS-COUNT TO AN-SUB
048300               MOVE VW-PROCESS-ID (VW-SUB) TO AN-T-PROCESS-ID (AN-SUB)
048400               MOVE 'w1      '             TO AN-T-QUESTION-ID (AN-SUB)
048500               MOVE 'N' TO AN-T-ANSWER (AN-SUB)
048600
048700               ADD 1 TO WS-ANSWERS-COUNT
048800               MOVE WS-ANSWERS-COUNT TO AN-SUB
048900               MOVE VW-PROCESS-ID (VW-SUB) TO AN-T-PROCESS-ID (AN-SUB)
049000               MOVE 'op1     '             TO AN-T-QUESTION-ID (AN-SUB)
049100               IF VW-PUSH-PULL (VW-SUB) = 'Push'
049200                   MOVE 'Y' TO AN-T-ANSWER (AN-SUB)
049300               ELSE
049400                   MOVE 'N' TO AN-T-ANSWER (AN-SUB)
049500               END-IF
049600
049700               ADD 1 TO WS-ANSWERS-COUNT
049800               MOVE WS-ANSWERS-COUNT TO AN-SUB
049900               MOVE VW-PROCESS-ID (VW-SUB) TO AN-T-PROCESS-ID (AN-SUB)
050000               MOVE 'm1      '             TO AN-T-QUESTION-ID (AN-SUB)
050100               IF VW-WALK-SW (VW-SUB) = 'Y' AND
050200                  VW-WALK-M-PER-UNIT (VW-SUB) > 20
050300                   MOVE 'Y' TO AN-T-ANSWER (AN-SUB)
050400               ELSE
050500                   MOVE 'N' TO AN-T-ANSWER (AN-SUB)
050600               END-IF
050700           END-IF.
050800
050900       270-EXIT.
051000           EXIT.
051100
051200      *----------------------------------------------------------------*
051300      * WASTE SCORING - ONE WASTE-SCORE RECORD PER (STEP, WASTE), IN
051400      * RULES-TABLE ORDER OUTER, STEP-TABLE ORDER INNER
051500      *----------------------------------------------------------------*
051600       400-SCORE-STEP-WASTES.
051700
051800           PERFORM 401-SCORE-ONE-GROUP THRU 401-EXIT
051900               VARYING WG-SUB FROM 1 BY 1
052000                   UNTIL WG-SUB > WS-GROUP-COUNT.
052100
052200       400-EXIT.
052300           EXIT.
052400
052500       401-SCORE-ONE-GROUP.
052600
052700           PERFORM 405-SCORE-ONE-CELL THRU 405-EXIT
052800               VARYING VW-SUB FROM 1 BY 1
052900                   UNTIL VW-SUB > WS-STEP-COUNT.
053000
053100       401-EXIT.
053200           EXIT.
053300
053400       405-SCORE-ONE-CELL.
053500
053600           MOVE ZERO TO WS-TRUE-WEIGHT WS-MEASURED-COUNT
053700                        WS-ANSWERED-COUNT.
053800           PERFORM 410-EVALUATE-QUESTION THRU 410-EXIT
053900               VARYING RU-SUB FROM WG-START-SUB (WG-SUB) BY 1
054000                   UNTIL RU-SUB > WG-END-SUB (WG-SUB).
054100           PERFORM 420-COMPUTE-SCORE      THRU 420-EXIT.
054200           PERFORM 430-COMPUTE-CONFIDENCE THRU 430-EXIT.
054300           PERFORM 450-WRITE-SCORE-REC    THRU 450-EXIT.
054400
054500       405-EXIT.
054600           EXIT.
054700
054800      *    R8 - EXPLICIT ANSWER (INCLUDING A SYNTHESIZED R11 DEFAULT)
054900      *    WINS; OTHERWISE FALL BACK TO THE METRIC INFERENCE BY WASTE
055000       410-EVALUATE-QUESTION.
055100
055200           MOVE 'NO ' TO WW-ANSWER-FOUND-SW.
055300           MOVE 1 TO AN-SUB.
055400           PERFORM 412-SCAN-ONE-ANSWER THRU 412-EXIT
055500               UNTIL AN-SUB > WS-ANSWERS-COUNT OR ANSWER-FOUND.
055600
055700           IF ANSWER-FOUND
055800               ADD 1 TO WS-ANSWERED-COUNT
055900               IF AN-T-ANSWER (AN-SUB) = 'Y' OR AN-T-ANSWER (AN-SUB) = 'y'
056000                   ADD RU-T-WEIGHT (RU-SUB) TO WS-TRUE-WEIGHT
056100               END-IF
056200           ELSE
056300               PERFORM 415-INFER-FROM-METRICS THRU 415-EXIT
056400               IF WS-INFER-FIRED
056500                   ADD 1 TO WS-MEASURED-COUNT
056600                   IF WS-INFER-ANSWER-TRUE
056700                       ADD RU-T-WEIGHT (RU-SUB) TO WS-TRUE-WEIGHT
056800                   END-IF
056900               END-IF
057000           END-IF.
057100
057200       410-EXIT.
057300           EXIT.
057400
057500      *    LINEAR SCAN OF THE ANSWER TABLE FOR THIS STEP/QUESTION -
057600      *    THE TABLE IS BUILT IN ARRIVAL ORDER, NOT KEYED, SO A
057700      *    SORTED-TABLE SEARCH DOES NOT APPLY HERE
057800       412-SCAN-ONE-ANSWER.
057900
058000           IF AN-T-PROCESS-ID (AN-SUB) = VW-PROCESS-ID (VW-SUB)
058100              AND AN-T-QUESTION-ID (AN-SUB) = RU-T-QUESTION-ID (RU-SUB)
058200               MOVE 'YES' TO WW-ANSWER-FOUND-SW
058300           ELSE
058400               ADD 1 TO AN-SUB
058500           END-IF.
058600
058700       412-EXIT.
058800           EXIT.
058900
059000       415-INFER-FROM-METRICS.
059100
059200           MOVE 'N' TO WS-INFER-FIRED-SW.
059300           MOVE 'N' TO WS-INFER-ANSWER-SW.
059400           EVALUATE WG-WASTE-NAME (WG-SUB)
059500               WHEN 'defects'
059600                   IF VW-DEFECT-SUPPLIED (VW-SUB)
059700                       MOVE 'Y' TO WS-INFER-FIRED-SW
059800                       IF VW-DEFECT-PCT (VW-SUB) >= 3
059900                           MOVE 'Y' TO WS-INFER-ANSWER-SW
060000                       END-IF
060100                   END-IF
060200               WHEN 'waiting'
060300                   IF VW-WAITSTARVE-SUPPLIED (VW-SUB)
060400                       MOVE 'Y' TO WS-INFER-FIRED-SW
060500                       IF VW-WAITING-STARVED-PCT (VW-SUB) >= 10
060600                           MOVE 'Y' TO WS-INFER-ANSWER-SW
060700                       END-IF
060800                   END-IF
060900               WHEN 'inventory'
061000                   IF VW-WIP-SUPPLIED (VW-SUB)
061100                       MOVE 'Y' TO WS-INFER-FIRED-SW
061200                       IF VW-WIP-IN-UNITS (VW-SUB) > ZERO
061300                           MOVE 'Y' TO WS-INFER-ANSWER-SW
061400                       END-IF
061500                   END-IF
061600               WHEN OTHER
061700                   CONTINUE
061800           END-EVALUATE.
061900
062000       415-EXIT.
062100           EXIT.
062200
062300      *    R9 - SCORE 0-5, TWO DECIMALS, CAPPED AT 5.00
062400       420-COMPUTE-SCORE.
062500
062600           COMPUTE WS-SCORE ROUNDED =
062700                   (WS-TRUE-WEIGHT * 5) / WG-TOTAL-WEIGHT (WG-SUB).
062800           IF WS-SCORE > 5
062900               MOVE 5 TO WS-SCORE
063000           END-IF.
063100           IF WW-RERUN-REQUESTED
063200               MOVE WS-SCORE TO WW-DIAG-SCORE-DISPLAY
063300               MOVE WG-TOTAL-WEIGHT (WG-SUB) TO WG-DIAG-WEIGHT-DISPLAY
063400               DISPLAY 'SCORE TRACE: ' WW-DIAG-SCORE-RAW
063500                       ' WEIGHT: ' WG-DIAG-WEIGHT-RAW
063600           END-IF.
063700
063800       420-EXIT.
063900           EXIT.
064000
064100      *    R10 - HIGH/MEDIUM/LOW FROM THE MEASURED/ANSWERED COUNTS
064200       430-COMPUTE-CONFIDENCE.
064300
064400           IF WS-MEASURED-COUNT > ZERO AND WS-ANSWERED-COUNT = ZERO
064500               MOVE 'High  ' TO WS-CONFIDENCE
064600           ELSE
064700               IF WS-MEASURED-COUNT > ZERO AND WS-ANSWERED-COUNT > ZERO
064800                   MOVE 'Medium' TO WS-CONFIDENCE
064900               ELSE
065000                   MOVE 'Low   ' TO WS-CONFIDENCE
065100               END-IF
065200           END-IF.
065300
065400       430-EXIT.
065500           EXIT.
065600
065700       450-WRITE-SCORE-REC.
065800
065900           INITIALIZE SC-SCORE-REC.
066000           MOVE VW-PROCESS-ID (VW-SUB) TO SC-PROCESS-ID.
066100           MOVE WG-WASTE-NAME (WG-SUB) TO SC-WASTE-NAME.
066200           MOVE WS-SCORE               TO SC-SCORE.
066300           MOVE WS-CONFIDENCE          TO SC-CONFIDENCE.
066400           WRITE SC-SCORE-REC.
066500           ADD 1 TO WS-SCORE-CTR.
066600
066700       450-EXIT.
066800           EXIT.
066900
067000       550-DISPLAY-PROG-DIAG.
067100
067200           MOVE 'DONE' TO WW-STATUS-CODE.
067300           MOVE 'VSMWASTE COMPLETED NORMALLY' TO WW-STATUS-TEXT.
067400           DISPLAY '****     VSMWASTE RUNNING   ****'.
067500           MOVE 'STEPS LOADED                                 '  TO
067600                DISP-MESSAGE.
067700           MOVE WS-STEP-COUNT TO DISP-VALUE.
067800           DISPLAY DISPLAY-LINE.
067900           MOVE 'WASTE GROUPS BUILT                           '  TO
068000                DISP-MESSAGE.
068100           MOVE WS-GROUP-COUNT TO DISP-VALUE.
068200           DISPLAY DISPLAY-LINE.
068300           MOVE 'WASTE-SCORE RECORDS WRITTEN                  '  TO
068400                DISP-MESSAGE.
068500           MOVE WS-SCORE-CTR TO DISP-VALUE.
068600           DISPLAY DISPLAY-LINE.
068700           IF WW-RERUN-REQUESTED
068800               DISPLAY 'STATUS: ' WW-PROGRAM-STATUS
068900           END-IF.
069000           DISPLAY '****     VSMWASTE EOJ       ****'.
069100
069200       550-EXIT.
069300           EXIT.
069400
069500       800-READ-STEP-RECORD.
069600
069700           READ VS-STEP-FILE
069800               AT END  MOVE 'YES' TO WW-EOF-STEP-SW,
069900                       GO TO 800-EXIT.
070000
070100       800-EXIT.
070200           EXIT.
070300
070400       810-READ-RULE-RECORD.
070500
070600           READ RU-RULES-FILE
070700               AT END  MOVE 'YES' TO WW-EOF-RULE-SW,
070800                       GO TO 810-EXIT.
070900
071000       810-EXIT.
071100           EXIT.
071200
071300       820-READ-ANSWER-RECORD.
071400
071500           READ AN-ANSWERS-FILE
071600               AT END  MOVE 'YES' TO WW-EOF-ANSWER-SW,
071700                       GO TO 820-EXIT.
071800
071900       820-EXIT.
072000           EXIT.
