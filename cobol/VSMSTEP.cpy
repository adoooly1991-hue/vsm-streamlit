000100****************************************************************
000200* COPYBOOK: VSMSTEP
000300*           PROCESS-STEP record - one per manufacturing/
000400*           logistics step, in value-stream order.
000500*
000600* The step file is a flat sequential extract - one line per
000700* step, columns exactly as laid out below.  A field left blank
000800* (all spaces in its columns) means "not supplied" and is NOT
000900* the same as zero - see the VS-xxxx-SW switches below, set by
001000* the loader paragraphs in VSMLEAD/VSMWASTE/VSMRPT, not by this
001100* layout itself.
001200*
001300* Maintained jointly by MFG SYSTEMS and IE SUPPORT.  Do not
001400* change field widths without a coordinated release - three
001500* programs COPY this member.
001600*----------------------------------------------------------------*
001700* Change log
001800*----------------------------------------------------------------*
001900* 1994-03-02 RJO IE-0091 Original coding
002000* 1994-06-02 RJO IE-0108 Added CO-FREQ/CO-TIME changeover fields
002100* 1995-02-14 DKM IE-0140 Added WALK-M-PER-UNIT, APPROVAL-DELAYS
002200* 1999-01-08 RJO Y2K-014 Year 2000 review - no date fields here
002300*----------------------------------------------------------------*
002400       01  VS-STEP-REC.
002500           05  VS-PROCESS-ID              PIC X(08).
002600           05  VS-PROCESS-NAME            PIC X(30).
002700           05  VS-PROCESS-TYPE            PIC X(10).
002800*
002900*    BASE CYCLE TIME PER UNIT, SECONDS
003000           05  VS-CT-SEC-X                PIC X(08).
003100           05  VS-CT-SEC-N REDEFINES VS-CT-SEC-X
003200                                          PIC 9(06)V99.
003300*
003400*    THROUGHPUT MEASURE - CARRIED, NOT USED IN CALCULATIONS
003500           05  VS-UNITS-PER-PERIOD-X      PIC X(09).
003600           05  VS-UNITS-PER-PERIOD-N REDEFINES VS-UNITS-PER-PERIOD-X
003700                                          PIC 9(07)V99.
003800*
003900*    WORK-IN-PROCESS QUEUED IN FRONT OF THE STEP, UNITS
004000           05  VS-WIP-IN-UNITS-X          PIC X(09).
004100           05  VS-WIP-IN-UNITS-N REDEFINES VS-WIP-IN-UNITS-X
004200                                          PIC 9(07)V99.
004300*
004400*    DEFECT RATE, PERCENT
004500           05  VS-DEFECT-PCT-X            PIC X(05).
004600           05  VS-DEFECT-PCT-N REDEFINES VS-DEFECT-PCT-X
004700                                          PIC 9(03)V99.
004800*
004900*    REWORK RATE, PERCENT
005000           05  VS-REWORK-PCT-X            PIC X(05).
005100           05  VS-REWORK-PCT-N REDEFINES VS-REWORK-PCT-X
005200                                          PIC 9(03)V99.
005300*
005400*    UNPLANNED DOWNTIME, PERCENT - MUST BE LESS THAN 100
005500           05  VS-DOWNTIME-PCT-X          PIC X(05).
005600           05  VS-DOWNTIME-PCT-N REDEFINES VS-DOWNTIME-PCT-X
005700                                          PIC 9(03)V99.
005800*
005900*    COUNT OF SAFETY INCIDENTS
006000           05  VS-SAFETY-INCIDENTS-X      PIC X(04).
006100           05  VS-SAFETY-INCIDENTS-N REDEFINES VS-SAFETY-INCIDENTS-X
006200                                          PIC 9(04).
006300*
006400*    "PUSH" OR "PULL" - CASE-INSENSITIVE FOR THE PULL TEST
006500           05  VS-PUSH-PULL               PIC X(04).
006600*
006700*    CHANGEOVERS PER SHIFT
006800           05  VS-CO-FREQ-PER-SHIFT-X     PIC X(05).
006900           05  VS-CO-FREQ-PER-SHIFT-N REDEFINES VS-CO-FREQ-PER-SHIFT-X
007000                                          PIC 9(03)V99.
007100*
007200*    TIME PER CHANGEOVER, MINUTES
007300           05  VS-CO-TIME-MIN-X           PIC X(06).
007400           05  VS-CO-TIME-MIN-N REDEFINES VS-CO-TIME-MIN-X
007500                                          PIC 9(04)V99.
007600*
007700*    NUMBER OF OPERATORS
007800           05  VS-OPERATORS-X             PIC X(03).
007900           05  VS-OPERATORS-N REDEFINES VS-OPERATORS-X
008000                                          PIC 9(03).
008100*
008200*    TRANSPORT DISTANCE, METRES - CARRIED
008300           05  VS-DISTANCE-M-X            PIC X(07).
008400           05  VS-DISTANCE-M-N REDEFINES VS-DISTANCE-M-X
008500                                          PIC 9(05)V99.
008600*
008700*    NUMBER OF LAYOUT MOVES - CARRIED
008800           05  VS-LAYOUT-MOVES-X          PIC X(03).
008900           05  VS-LAYOUT-MOVES-N REDEFINES VS-LAYOUT-MOVES-X
009000                                          PIC 9(03).
009100*
009200*    OPERATOR WALKING PER UNIT, METRES
009300           05  VS-WALK-M-PER-UNIT-X       PIC X(06).
009400           05  VS-WALK-M-PER-UNIT-N REDEFINES VS-WALK-M-PER-UNIT-X
009500                                          PIC 9(04)V99.
009600*
009700*    APPROVAL DELAY, MINUTES - CARRIED
009800           05  VS-APPROVAL-DELAYS-MIN-X   PIC X(07).
009900           05  VS-APPROVAL-DELAYS-MIN-N REDEFINES
010000                                    VS-APPROVAL-DELAYS-MIN-X
010100                                          PIC 9(05)V99.
010200*
010300*    PERCENT OF TIME THE STEP IS STARVED/WAITING
010400           05  VS-WAITING-STARVED-PCT-X   PIC X(05).
010500           05  VS-WAITING-STARVED-PCT-N REDEFINES
010600                                    VS-WAITING-STARVED-PCT-X
010700                                          PIC 9(03)V99.
010800*
010900           05  FILLER                     PIC X(21).
