000100****************************************************************
000200* COPYBOOK: VSMSCOR
000300*           WASTE-SCORE record - one per step per waste,
000400*           written by VSMWASTE, read back by VSMRPT for the
000500*           waste score table.
000600*----------------------------------------------------------------*
000700* Change log
000800*----------------------------------------------------------------*
000900* 1994-04-19 RJO IE-0099 Original coding
001000*----------------------------------------------------------------*
001100       01  SC-SCORE-REC.
001200           05  SC-PROCESS-ID              PIC X(08).
001300           05  SC-WASTE-NAME              PIC X(20).
001400           05  SC-SCORE                   PIC 9V99.
001500           05  SC-CONFIDENCE              PIC X(06).
001600           05  FILLER                     PIC X(10).
