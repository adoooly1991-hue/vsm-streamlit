000100****************************************************************
000200* COPYBOOK: VSMRULE
000300*           WASTE-RULES record - one line per (waste, question),
000400*           grouped by waste in table order.  Read into a table
000500*           by VSMWASTE; see R7/R12.
000600*----------------------------------------------------------------*
000700* Change log
000800*----------------------------------------------------------------*
000900* 1994-04-19 RJO IE-0099 Original coding
001000* 1996-08-30 RJO IE-0161 QUESTION-WEIGHT blank now defaults to 1
001100*----------------------------------------------------------------*
001200       01  RU-RULE-REC.
001300           05  RU-WASTE-NAME              PIC X(20).
001400           05  RU-QUESTION-ID             PIC X(08).
001500*
001600*    WEIGHT - DEFAULTS TO 1 WHEN THE COLUMNS ARE BLANK
001700           05  RU-QUESTION-WEIGHT-X       PIC X(03).
001800           05  RU-QUESTION-WEIGHT-N REDEFINES RU-QUESTION-WEIGHT-X
001900                                          PIC 9(03).
002000*
002100           05  FILLER                     PIC X(09).
