000100****************************************************************
000200* PROGRAM:  VSMCALC
000300*           Value Stream Mapping - timing math subroutine
000400*
000500* AUTHOR :  R. Okafor
000600*           MFG SYSTEMS - IE SUPPORT
000700*
000800* Called by VSMLEAD once per process step to work out the
000900* throughput, WIP-implied waiting time and downtime/changeover-
001000* inflated effective cycle time for that step.  No file I-O of
001100* its own - pure calculation, same shape as SAMOS3.
001200*****************************************************************
001300* Linkage:
001400*      parameters:
001500*        1: VC-STEP-INPUT     (passed, not changed)
001600*        2: VC-BOTTLENECK-CT  (passed, not changed - prior pass)
001700*        3: VC-STEP-RESULT    (passed and modified)
001800*****************************************************************
001900*----------------------------------------------------------------*
002000* Change log
002100*----------------------------------------------------------------*
002200* 1994-03-11 RJO IE-0091 Original coding - throughput/waiting/eff CT
002300* 1994-06-02 RJO IE-0108 Guard the downtime divisor per IE audit
002400* 1999-01-08 RJO Y2K-014 Year 2000 review - no date fields, no change
002500*----------------------------------------------------------------*
002600       IDENTIFICATION DIVISION.
002700       PROGRAM-ID.    VSMCALC.
002800       AUTHOR.        R. OKAFOR.
002900       INSTALLATION.  MFG SYSTEMS - IE SUPPORT.
003000       DATE-WRITTEN.  03/11/94.
003100       DATE-COMPILED.
003200       SECURITY.      NON-CONFIDENTIAL.
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER.  IBM-390.
003600       OBJECT-COMPUTER.  IBM-390.
003700       SPECIAL-NAMES.
003800           UPSI-0 IS WC-RERUN-SWITCH
003900               ON STATUS IS WC-RERUN-REQUESTED.
004000       INPUT-OUTPUT SECTION.
004100*****************************************************************
004200       DATA DIVISION.
004300       WORKING-STORAGE SECTION.
004400*
004500       01  WC-FIELDS.
004600           05  WC-PROGRAM-STATUS      PIC X(30)      VALUE SPACES.
004700           05  WC-STATUS-VIEW REDEFINES WC-PROGRAM-STATUS.
004800               10  WC-STATUS-CODE     PIC X(10).
004900               10  WC-STATUS-TEXT     PIC X(20).
005000           05  WC-DOWNTIME-DIVISOR    PIC S9(5)V9(6) COMP-3 VALUE +1.
005100           05  WC-DOWNTIME-FACTOR     PIC S9(5)V9(6) COMP-3 VALUE +1.
005200           05  WC-CHGOVER-LOSS        PIC S9(7)V99   COMP-3 VALUE +0.
005300           05  WC-THROUGHPUT          PIC S9(4)V9(9) COMP-3 VALUE +0.
005400           05  FILLER                 PIC X(05)      VALUE SPACES.
005500*
005600*    MINIMUM DOWNTIME DIVISOR - KEEPS DT FROM GOING INFINITE
005700       01  WC-CONSTANTS.
005800           05  WC-MIN-DIVISOR         PIC S9(1)V9(6) COMP-3
005900                                                     VALUE +0.000001.
006000           05  WC-MIN-DIVISOR-ALT REDEFINES WC-MIN-DIVISOR
006100                                              PIC S9(7)    COMP-3.
006200           05  FILLER                 PIC X(05)      VALUE SPACES.
006300*
006400*    DIAGNOSTIC DISPLAY WORK AREA - EDITED VIEW OF THE EFFECTIVE CT
006500*    USED WHEN 000-MAIN IS TRACED UNDER IE-0091'S TEST DECK
006600       01  WC-DIAG-WORK.
006700           05  WC-DIAG-CT-EFF-DISPLAY PIC Z(6)9.99.
006800           05  WC-DIAG-RAW REDEFINES WC-DIAG-CT-EFF-DISPLAY
006900                                              PIC X(10).
007000           05  FILLER                 PIC X(05)      VALUE SPACES.
007100*****************************************************************
007200       LINKAGE SECTION.
007300*
007400       01  VC-STEP-INPUT.
007500           05  VC-CT-SEC              PIC S9(6)V99   COMP-3.
007600           05  VC-CT-SEC-SUPPLIED-SW  PIC X(01).
007700               88  VC-CT-SEC-SUPPLIED         VALUE 'Y'.
007800           05  VC-DOWNTIME-PCT        PIC S9(3)V99   COMP-3.
007900           05  VC-DOWNTIME-SUPP-SW    PIC X(01).
008000               88  VC-DOWNTIME-SUPPLIED       VALUE 'Y'.
008100           05  VC-CO-FREQ-PER-SHIFT   PIC S9(3)V99   COMP-3.
008200           05  VC-CO-FREQ-SUPP-SW     PIC X(01).
008300               88  VC-CO-FREQ-SUPPLIED        VALUE 'Y'.
008400           05  VC-CO-TIME-MIN         PIC S9(4)V99   COMP-3.
008500           05  VC-CO-TIME-SUPP-SW     PIC X(01).
008600               88  VC-CO-TIME-SUPPLIED        VALUE 'Y'.
008700           05  VC-AVAILABLE-TIME-SEC  PIC S9(7)V99   COMP-3.
008800           05  VC-WIP-IN-UNITS        PIC S9(7)V99   COMP-3.
008900           05  VC-WIP-SUPPLIED-SW     PIC X(01).
009000               88  VC-WIP-SUPPLIED            VALUE 'Y'.
009100           05  FILLER                 PIC X(05).
009200*
009300       01  VC-BOTTLENECK-CT           PIC S9(7)V99   COMP-3.
009400*
009500       01  VC-STEP-RESULT.
009600           05  VC-CT-EFF-SEC          PIC S9(7)V99   COMP-3.
009700           05  VC-WAITING-SEC         PIC S9(9)V99   COMP-3.
009800           05  FILLER                 PIC X(05).
009900*****************************************************************
010000       PROCEDURE DIVISION USING VC-STEP-INPUT, VC-BOTTLENECK-CT,
010100                                 VC-STEP-RESULT.
010200*
010300       000-MAIN.
010400           MOVE 'VSMCALC STARTED'  TO WC-PROGRAM-STATUS.
010500           PERFORM 300-CALC-EFFECTIVE-CT THRU 300-EXIT.
010600           PERFORM 100-CALC-THROUGHPUT   THRU 100-EXIT.
010700           PERFORM 200-CALC-WAITING      THRU 200-EXIT.
010800           MOVE 'VSMCALC ENDED'    TO WC-PROGRAM-STATUS.
010900           GOBACK.
011000*
011100*    R1 - THROUGHPUT INFERENCE - 1 / BOTTLENECK CT, ZERO WHEN
011200*    THE BOTTLENECK CT IS UNKNOWN OR NOT POSITIVE.
011300       100-CALC-THROUGHPUT.
011400           MOVE ZERO TO WC-THROUGHPUT.
011500           IF VC-BOTTLENECK-CT > ZERO
011600               COMPUTE WC-THROUGHPUT ROUNDED =
011700                       1 / VC-BOTTLENECK-CT
011800           END-IF.
011900*
012000       100-EXIT.
012100           EXIT.
012200*
012300*    R2 - WAITING TIME FROM WIP (LITTLE'S LAW).  EQUIVALENT TO
012400*    WIP-UNITS TIMES THE BOTTLENECK CT, SO WE COMPUTE IT THAT
012500*    WAY DIRECTLY AND AVOID A SECOND DIVIDE.
012600       200-CALC-WAITING.
012700           MOVE ZERO TO VC-WAITING-SEC.
012800           IF WC-THROUGHPUT > ZERO
012900              AND VC-WIP-SUPPLIED
013000              AND VC-WIP-IN-UNITS > ZERO
013100                   COMPUTE VC-WAITING-SEC ROUNDED =
013200                           VC-WIP-IN-UNITS * VC-BOTTLENECK-CT
013300           END-IF.
013400*
013500       200-EXIT.
013600           EXIT.
013700*
013800*    R3 - EFFECTIVE CYCLE TIME.  ZERO WHEN THE RAW CT ITSELF IS
013900*    NOT SUPPLIED (NO DOWNTIME/CHANGEOVER INFLATION APPLIES TO
014000*    A STEP WE HAVE NO BASE TIME FOR).
014100       300-CALC-EFFECTIVE-CT.
014200           MOVE ZERO TO VC-CT-EFF-SEC.
014300           IF VC-CT-SEC-SUPPLIED AND VC-CT-SEC > ZERO
014400               PERFORM 310-CALC-DOWNTIME-FACTOR THRU 310-EXIT
014500               PERFORM 320-CALC-CHANGEOVER-LOSS THRU 320-EXIT
014600               COMPUTE VC-CT-EFF-SEC ROUNDED =
014700                       (VC-CT-SEC * WC-DOWNTIME-FACTOR) +
014800                       WC-CHGOVER-LOSS
014900           END-IF.
015000*
015100       300-EXIT.
015200           EXIT.
015300*
015400       310-CALC-DOWNTIME-FACTOR.
015500           MOVE 1 TO WC-DOWNTIME-FACTOR.
015600           IF VC-DOWNTIME-SUPPLIED
015700               COMPUTE WC-DOWNTIME-DIVISOR ROUNDED =
015800                       1 - (VC-DOWNTIME-PCT / 100)
015900               IF WC-DOWNTIME-DIVISOR < WC-MIN-DIVISOR
016000                   MOVE WC-MIN-DIVISOR TO WC-DOWNTIME-DIVISOR
016100               END-IF
016200               COMPUTE WC-DOWNTIME-FACTOR ROUNDED =
016300                       1 / WC-DOWNTIME-DIVISOR
016400           END-IF.
016500*
016600       310-EXIT.
016700           EXIT.
016800*
016900       320-CALC-CHANGEOVER-LOSS.
017000           MOVE ZERO TO WC-CHGOVER-LOSS.
017100           IF VC-CO-TIME-SUPPLIED  AND VC-CO-TIME-MIN > ZERO
017200              AND VC-CO-FREQ-SUPPLIED AND VC-CO-FREQ-PER-SHIFT > ZERO
017300              AND VC-AVAILABLE-TIME-SEC > ZERO
017400                   COMPUTE WC-CHGOVER-LOSS ROUNDED =
017500                       (VC-CO-TIME-MIN * 60 * VC-CO-FREQ-PER-SHIFT)
017600                            / VC-AVAILABLE-TIME-SEC
017700           END-IF.
017800*
017900       320-EXIT.
018000           EXIT.
018100*
018200*  END OF PROGRAM VSMCALC
