000100****************************************************************
000200* COPYBOOK: VSMSUMM
000300*           RUN-SUMMARY record - one per run, written by
000400*           VSMLEAD after pass 2, read back by VSMRPT for the
000500*           KPI footer.
000600*----------------------------------------------------------------*
000700* Change log
000800*----------------------------------------------------------------*
000900* 1994-03-18 RJO IE-0091 Original coding
001000*----------------------------------------------------------------*
001100       01  SM-SUMMARY-REC.
001200           05  SM-LEAD-TIME-SEC           PIC 9(09)V99.
001300*
001400*    FORMAT HHHHH:MM:SS - HOURS WIDENED TO 5 DIGITS SO A LONG
001500*    RUN NEVER TRUNCATES; SEE VSMLEAD PARA 520.
001600           05  SM-LEAD-TIME-HHMMSS        PIC X(11).
001700           05  SM-CT-BOTTLENECK-SEC       PIC 9(07)V99.
001800           05  FILLER                     PIC X(10).
