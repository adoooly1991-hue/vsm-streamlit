000100****************************************************************
000200* COPYBOOK: VSMANSW
000300*           ANSWERS record - optional file, one line per
000400*           (step, question) that the user has answered by
000500*           hand; anything not present here falls back to the
000600*           metric-derived defaults (R8/R11).
000700*----------------------------------------------------------------*
000800* Change log
000900*----------------------------------------------------------------*
001000* 1994-05-06 RJO IE-0103 Original coding
001100*----------------------------------------------------------------*
001200       01  AN-ANSWER-REC.
001300           05  AN-PROCESS-ID              PIC X(08).
001400           05  AN-QUESTION-ID             PIC X(08).
001500           05  AN-ANSWER                  PIC X(01).
001600               88  AN-ANSWER-YES                  VALUE 'Y' 'y'.
001700               88  AN-ANSWER-NO                   VALUE 'N' 'n'.
001800           05  FILLER                     PIC X(15).
